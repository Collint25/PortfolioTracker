000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-GROUP-DETAIL.                                    
000300           AUTHOR. T. P. BRANNIGAN.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 07/15/1992.                                      
000600           DATE-COMPILED. 07/15/1992.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 071592    TPB   CR-5605    ORIGINAL LAYOUT - MULTI-LEG            
001300      * 042694    TPB   PR-1189    WIDEN GROUP P/L TO 11,2                
001400      * 081596    DMS   CR-6046    ADD GENERATED NAME FIELD               
001500      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATES              
001600      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001700      * 060501    SLK   CR-6514    MEMBER COUNT FIELD ADDED               
001800      *----------------------------------------------------               
001900       ENVIRONMENT DIVISION.                                              
002000       CONFIGURATION SECTION.                                             
002100       SPECIAL-NAMES.                                                     
002200           C01 IS TOP-OF-FORM.                                            
002300       INPUT-OUTPUT SECTION.                                              
002400       FILE-CONTROL.                                                      
002500           SELECT GROUPFL ASSIGN TO "GROUPFL".                            
002600       DATA DIVISION.                                                     
002700       FILE SECTION.                                                      
002800       FD  GROUPFL.                                                       
002900       01  GRP-RECORD-AREA.                                               
003000           05  GRP-RECORD-CD              PIC X(01).                      
003100              88  GRP-DETAIL-RECORD            VALUE 'G'.                 
003200           05  GRP-ID-NBR                 PIC 9(05).                      
003300           05  GRP-EXT-REF-ID             PIC X(20).                      
003400           05  GRP-NAME-TXT               PIC X(60).                      
003500           05  GRP-MEMBER-CT              PIC 9(03).                      
003600           05  GRP-PL-AT                  PIC S9(11)V9(2).                
003700           05  FILLER                     PIC X(08).                      
003800       WORKING-STORAGE SECTION.                                           
003900       PROCEDURE DIVISION.                                                
004000           STOP RUN.                                                      
