000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-GROUP-ANALYSIS.                                  
000300           AUTHOR. T. P. BRANNIGAN.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 07/15/1992.                                      
000600           DATE-COMPILED. 07/15/1992.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 071592    TPB   CR-5605    ORIGINAL - BUILD REF-ID GROUPS         
001300      * 081596    DMS   CR-6046    ADD GENERATED GROUP NAME LOGIC         
001400      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATE MATH          
001500      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001600      * 060501    SLK   CR-6514    ADD MEMBER COUNT TO OUTPUT REC         
001700      * 030805    GCN   CR-6622    ADD REPORT 5 PRINT LINE                
001800      * 061107    MQT   PR-2291    CAP SYMBOL LIST AT 10/GROUP            
001900      *----------------------------------------------------               
002000       ENVIRONMENT DIVISION.                                              
002100       CONFIGURATION SECTION.                                             
002200       SPECIAL-NAMES.                                                     
002300           C01 IS TOP-OF-FORM.                                            
002400       INPUT-OUTPUT SECTION.                                              
002500       FILE-CONTROL.                                                      
002600           SELECT TRANSACT ASSIGN TO "TRANSACT".                          
002700           SELECT GROUPFL ASSIGN TO "GROUPFL".                            
002800           SELECT RPTFILE ASSIGN TO "RPTFILE"                             
002900              ORGANIZATION IS LINE SEQUENTIAL.                            
003000       DATA DIVISION.                                                     
003100       FILE SECTION.                                                      
003200      * INPUT ACTIVITY MASTER - SEE COPYBOOK TXN.                         
003300       FD  TRANSACT.                                                      
003400           COPY TXN.                                                      
003500      * OUTPUT TRADE-GROUP MASTER - SEE COPYBOOK GRP.                     
003600       FD  GROUPFL.                                                       
003700           COPY GRP.                                                      
003800      * PRINT LINE - SEE COPY RPT, RPT-GRP-LINE VIEW.                     
003900       FD  RPTFILE.                                                       
004000           COPY RPT.                                                      
004100       WORKING-STORAGE SECTION.                                           
004200       77  WS-EOF-SW                  PIC X(01) VALUE 'N'.                
004300              88  WS-END-OF-TRANSACT             VALUE 'Y'.               
004400       77  WS-FOUND-SW                PIC X(01) VALUE 'N'.                
004500              88  WS-ENTRY-FOUND                VALUE 'Y'.                
004600       77  WS-TXN-COUNT               PIC S9(05) COMP VALUE 0.            
004700       77  WS-TI                      PIC S9(05) COMP VALUE 0.            
004800       77  WS-REF-COUNT               PIC S9(03) COMP VALUE 0.            
004900       77  WS-GRP-ID-CT                PIC 9(05) COMP VALUE 0.            
005000       77  WS-SORT-I                  PIC S9(02) COMP VALUE 0.            
005100       77  WS-SORT-J                  PIC S9(02) COMP VALUE 0.            
005200       77  WS-SORT-J2                 PIC S9(02) COMP VALUE 0.            
005300       77  WS-NAME-POS                PIC S9(03) COMP VALUE 1.            
005400      * SCRATCH TABLE OF LOADED TRANSACT FIELDS NEEDED TO                 
005500      * BUILD THE EXT-REF-ID GROUPS BELOW.                                
005600       01  WS-TXN-TABLE.                                                  
005700           05  WS-TXN-ENTRY OCCURS 3000 TIMES                             
005800              INDEXED BY TXN-IDX.                                         
005900              10  WS-TXN-EXT-REF-ID        PIC X(20).                     
006000              10  WS-TXN-SYMBOL-ID         PIC X(10).                     
006100              10  WS-TXN-TRADE-DTE-NBR     PIC 9(08).                     
006200              10  WS-TXN-AMOUNT-AT         PIC S9(11)V9(2).               
006300           05  FILLER                    PIC X(01).                       
006400      * ONE ENTRY PER DISTINCT NON-BLANK EXT-REF-ID SEEN ON               
006500      * TRANSACT, WITH A NESTED DISTINCT-SYMBOL SUB-TABLE -               
006600      * CAPPED AT 10 SYMBOLS/GROUP, SAME AS THE LIST CAPS                 
006700      * USED ELSEWHERE IN THIS SYSTEM (SEE TXNLIST PR-1310).              
006800       01  WS-REF-TABLE.                                                  
006900           05  WS-REF-ENTRY OCCURS 500 TIMES                              
007000              INDEXED BY REF-IDX.                                         
007100              10  WS-REF-EXT-ID            PIC X(20).                     
007200              10  WS-REF-MEMBER-CT         PIC 9(03) COMP.                
007300              10  WS-REF-PL-AT             PIC S9(11)V9(2).               
007400      * FIRST-DTE IS SET ONCE, AT GROUP CREATION - SAFE                   
007500      * BECAUSE TRANSACT ARRIVES SORTED BY TRADE DATE, SO                 
007600      * THE GROUP'S FIRST MEMBER SEEN IS ITS EARLIEST.                    
007700              10  WS-REF-FIRST-DTE         PIC 9(08).                     
007800              10  WS-REF-SYM-COUNT         PIC 9(02) COMP.                
007900              10  WS-REF-SYM-LIST OCCURS 10 TIMES                         
008000                  INDEXED BY SYM-IDX PIC X(10).                           
008100           05  FILLER                    PIC X(01).                       
008200       01  WS-SORT-TEMP              PIC X(10).                           
008300       01  WS-NAME-WORK.                                                  
008400           05  WS-NAME-TXT               PIC X(60).                       
008500           05  FILLER                    PIC X(01).                       
008600       01  WS-DATE-DISPLAY           PIC X(10).                           
008700       01  WS-DATE-GROUP.                                                 
008800           05  WS-DATE-NUM               PIC 9(08).                       
008900           05  WS-DATE-NUM-R REDEFINES WS-DATE-NUM.                       
009000              10  WS-DATE-CC               PIC 9(02).                     
009100              10  WS-DATE-YY               PIC 9(02).                     
009200              10  WS-DATE-MM               PIC 9(02).                     
009300              10  WS-DATE-DD               PIC 9(02).                     
009400           05  FILLER                    PIC X(01).                       
009500       01  WS-HEAD-1.                                                     
009600           05  FILLER PIC X(31) VALUE                                     
009700              "TRADE GROUP ANALYSIS - REPORT 5".                          
009800           05  FILLER PIC X(101) VALUE SPACES.                            
009900       PROCEDURE DIVISION.                                                
010000       0000-MAIN-CONTROL.                                                 
010100           OPEN INPUT TRANSACT.                                           
010200           PERFORM 1000-READ-TRANSACT THRU 1000-EXIT.                     
010300           PERFORM 1100-LOAD-ONE-RECORD THRU 1100-EXIT                    
010400              UNTIL WS-END-OF-TRANSACT.                                   
010500           CLOSE TRANSACT.                                                
010600           PERFORM 2000-BUILD-REF-TABLE THRU 2000-EXIT.                   
010700           OPEN OUTPUT GROUPFL.                                           
010800           OPEN OUTPUT RPTFILE.                                           
010900           PERFORM 3000-PRINT-AND-WRITE-GROUPS THRU 3000-EXIT.            
011000           CLOSE GROUPFL.                                                 
011100           CLOSE RPTFILE.                                                 
011200           STOP RUN.                                                      
011300      * --- 1000 SERIES - LOAD TRANSACT INTO WORK TABLE ---               
011400       1000-READ-TRANSACT.                                                
011500           READ TRANSACT                                                  
011600              AT END                                                      
011700                  SET WS-END-OF-TRANSACT TO TRUE                          
011800                  GO TO 1000-EXIT.                                        
011900       1000-EXIT.                                                         
012000           EXIT.                                                          
012100       1100-LOAD-ONE-RECORD.                                              
012200           ADD 1 TO WS-TXN-COUNT.                                         
012300           SET TXN-IDX TO WS-TXN-COUNT.                                   
012400           MOVE TXN-EXT-REF-ID TO                                         
012500              WS-TXN-EXT-REF-ID (TXN-IDX).                                
012600           MOVE TXN-SYMBOL-ID TO WS-TXN-SYMBOL-ID (TXN-IDX).              
012700           MOVE TXN-TRADE-DTE-NBR TO                                      
012800              WS-TXN-TRADE-DTE-NBR (TXN-IDX).                             
012900           MOVE TXN-AMOUNT-AT TO WS-TXN-AMOUNT-AT (TXN-IDX).              
013000           PERFORM 1000-READ-TRANSACT THRU 1000-EXIT.                     
013100       1100-EXIT.                                                         
013200           EXIT.                                                          
013300      * --- 2000 SERIES - U7, BUILD ONE ENTRY PER DISTINCT                
013400      * NON-BLANK EXT-REF-ID, ACCUMULATING MEMBER COUNT,                  
013500      * GROUP P/L AND THE DISTINCT-SYMBOL SUB-TABLE.                      
013600       2000-BUILD-REF-TABLE.                                              
013700           SET WS-TI TO 1.                                                
013800           PERFORM 2100-CHECK-ONE-TXN THRU 2100-EXIT                      
013900              UNTIL WS-TI > WS-TXN-COUNT.                                 
014000       2000-EXIT.                                                         
014100           EXIT.                                                          
014200       2100-CHECK-ONE-TXN.                                                
014300           SET TXN-IDX TO WS-TI.                                          
014400           IF WS-TXN-EXT-REF-ID (TXN-IDX) NOT = SPACES                    
014500              PERFORM 2200-FIND-OR-ADD-REF THRU 2200-EXIT                 
014600              PERFORM 2300-UPDATE-REF-ENTRY THRU 2300-EXIT.               
014700           ADD 1 TO WS-TI.                                                
014800       2100-EXIT.                                                         
014900           EXIT.                                                          
015000       2200-FIND-OR-ADD-REF.                                              
015100           MOVE 'N' TO WS-FOUND-SW.                                       
015200           SET REF-IDX TO 1.                                              
015300           PERFORM 2210-TEST-REF THRU 2210-EXIT                           
015400              UNTIL REF-IDX > WS-REF-COUNT                                
015500              OR WS-ENTRY-FOUND.                                          
015600           IF NOT WS-ENTRY-FOUND                                          
015700              ADD 1 TO WS-REF-COUNT                                       
015800              SET REF-IDX TO WS-REF-COUNT                                 
015900              MOVE WS-TXN-EXT-REF-ID (TXN-IDX) TO                         
016000                  WS-REF-EXT-ID (REF-IDX)                                 
016100              MOVE 0 TO WS-REF-MEMBER-CT (REF-IDX)                        
016200              MOVE 0 TO WS-REF-PL-AT (REF-IDX)                            
016300              MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                      
016400                  WS-REF-FIRST-DTE (REF-IDX)                              
016500              MOVE 0 TO WS-REF-SYM-COUNT (REF-IDX).                       
016600       2200-EXIT.                                                         
016700           EXIT.                                                          
016800       2210-TEST-REF.                                                     
016900           IF WS-REF-EXT-ID (REF-IDX) =                                   
017000              WS-TXN-EXT-REF-ID (TXN-IDX)                                 
017100              SET WS-ENTRY-FOUND TO TRUE                                  
017200              GO TO 2210-EXIT.                                            
017300           SET REF-IDX UP BY 1.                                           
017400       2210-EXIT.                                                         
017500           EXIT.                                                          
017600       2300-UPDATE-REF-ENTRY.                                             
017700           ADD 1 TO WS-REF-MEMBER-CT (REF-IDX).                           
017800           ADD WS-TXN-AMOUNT-AT (TXN-IDX) TO                              
017900              WS-REF-PL-AT (REF-IDX).                                     
018000           IF WS-TXN-SYMBOL-ID (TXN-IDX) NOT = SPACES                     
018100              PERFORM 2400-FIND-OR-ADD-SYMBOL THRU 2400-EXIT.             
018200       2300-EXIT.                                                         
018300           EXIT.                                                          
018400       2400-FIND-OR-ADD-SYMBOL.                                           
018500           MOVE 'N' TO WS-FOUND-SW.                                       
018600           SET SYM-IDX TO 1.                                              
018700           PERFORM 2410-TEST-SYMBOL THRU 2410-EXIT                        
018800              UNTIL SYM-IDX > WS-REF-SYM-COUNT (REF-IDX)                  
018900              OR WS-ENTRY-FOUND.                                          
019000           IF NOT WS-ENTRY-FOUND                                          
019100              AND WS-REF-SYM-COUNT (REF-IDX) < 10                         
019200                  ADD 1 TO WS-REF-SYM-COUNT (REF-IDX)                     
019300                  SET SYM-IDX TO WS-REF-SYM-COUNT (REF-IDX)               
019400                  MOVE WS-TXN-SYMBOL-ID (TXN-IDX) TO                      
019500                      WS-REF-SYM-LIST (REF-IDX, SYM-IDX).                 
019600       2400-EXIT.                                                         
019700           EXIT.                                                          
019800       2410-TEST-SYMBOL.                                                  
019900           IF WS-REF-SYM-LIST (REF-IDX, SYM-IDX) =                        
020000              WS-TXN-SYMBOL-ID (TXN-IDX)                                  
020100              SET WS-ENTRY-FOUND TO TRUE                                  
020200              GO TO 2410-EXIT.                                            
020300           SET SYM-IDX UP BY 1.                                           
020400       2410-EXIT.                                                         
020500           EXIT.                                                          
020600      * --- 3000 SERIES - U7 CANDIDATE TEST (2+ MEMBERS),                 
020700      * SORT EACH CANDIDATE'S SYMBOL LIST, BUILD THE NAME,                
020800      * PRINT REPORT 5 AND WRITE THE GROUPFL DETAIL.                      
020900      * NOTE - EACH EXT-REF-ID IS TREATED AS ITS OWN GROUP;               
021000      * REF IDS THAT HAPPEN TO SHARE AN IDENTICAL MEMBER SET              
021100      * ARE STILL REPORTED SEPARATELY, SAME AS SOURCE SYSTEM.             
021200       3000-PRINT-AND-WRITE-GROUPS.                                       
021300           WRITE RPT-PRINT-LINE FROM WS-HEAD-1.                           
021400           PERFORM 3100-PROCESS-ONE-REF THRU 3100-EXIT                    
021500              VARYING REF-IDX FROM 1 BY 1                                 
021600                  UNTIL REF-IDX > WS-REF-COUNT.                           
021700       3000-EXIT.                                                         
021800           EXIT.                                                          
021900       3100-PROCESS-ONE-REF.                                              
022000           IF WS-REF-MEMBER-CT (REF-IDX) > 1                              
022100              PERFORM 3200-SORT-SYMBOLS THRU 3200-EXIT                    
022200              PERFORM 3300-BUILD-NAME THRU 3300-EXIT                      
022300              PERFORM 3400-WRITE-GROUP THRU 3400-EXIT.                    
022400       3100-EXIT.                                                         
022500           EXIT.                                                          
022600       3200-SORT-SYMBOLS.                                                 
022700           IF WS-REF-SYM-COUNT (REF-IDX) > 1                              
022800              PERFORM 3210-INSERTION-PASS THRU 3210-EXIT                  
022900                  VARYING WS-SORT-I FROM 2 BY 1 UNTIL                     
023000                      WS-SORT-I > WS-REF-SYM-COUNT (REF-IDX).             
023100       3200-EXIT.                                                         
023200           EXIT.                                                          
023300       3210-INSERTION-PASS.                                               
023400           MOVE WS-REF-SYM-LIST (REF-IDX, WS-SORT-I) TO                   
023500              WS-SORT-TEMP.                                               
023600           COMPUTE WS-SORT-J = WS-SORT-I - 1.                             
023700       3220-SHIFT-TEST.                                                   
023800           IF WS-SORT-J < 1                                               
023900              GO TO 3230-INSERT-TEMP.                                     
024000           IF WS-REF-SYM-LIST (REF-IDX, WS-SORT-J) NOT >                  
024100              WS-SORT-TEMP                                                
024200              GO TO 3230-INSERT-TEMP.                                     
024300           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
024400           MOVE WS-REF-SYM-LIST (REF-IDX, WS-SORT-J) TO                   
024500              WS-REF-SYM-LIST (REF-IDX, WS-SORT-J2).                      
024600           COMPUTE WS-SORT-J = WS-SORT-J - 1.                             
024700           GO TO 3220-SHIFT-TEST.                                         
024800       3230-INSERT-TEMP.                                                  
024900           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
025000           MOVE WS-SORT-TEMP TO                                           
025100              WS-REF-SYM-LIST (REF-IDX, WS-SORT-J2).                      
025200       3210-EXIT.                                                         
025300           EXIT.                                                          
025400      * NAME = SORTED DISTINCT MEMBER SYMBOLS, COMMA-JOINED,              
025500      * PLUS ' - ' AND THE GROUP'S FIRST TRADE DATE.                      
025600       3300-BUILD-NAME.                                                   
025700           MOVE SPACES TO WS-NAME-TXT.                                    
025800           MOVE 1 TO WS-NAME-POS.                                         
025900           PERFORM 3310-APPEND-SYMBOL THRU 3310-EXIT                      
026000              VARYING WS-SORT-I FROM 1 BY 1 UNTIL                         
026100                  WS-SORT-I > WS-REF-SYM-COUNT (REF-IDX).                 
026200           MOVE WS-REF-FIRST-DTE (REF-IDX) TO WS-DATE-NUM.                
026300           PERFORM 3350-FORMAT-DATE THRU 3350-EXIT.                       
026400           STRING " - " WS-DATE-DISPLAY DELIMITED BY SIZE                 
026500              INTO WS-NAME-TXT WITH POINTER WS-NAME-POS.                  
026600       3300-EXIT.                                                         
026700           EXIT.                                                          
026800       3310-APPEND-SYMBOL.                                                
026900           IF WS-SORT-I > 1                                               
027000              STRING ", " DELIMITED BY SIZE                               
027100                  INTO WS-NAME-TXT WITH POINTER WS-NAME-POS.              
027200           STRING WS-REF-SYM-LIST (REF-IDX, WS-SORT-I)                    
027300              DELIMITED BY SPACE                                          
027400              INTO WS-NAME-TXT WITH POINTER WS-NAME-POS.                  
027500       3310-EXIT.                                                         
027600           EXIT.                                                          
027700       3350-FORMAT-DATE.                                                  
027800           STRING WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-"                
027900              WS-DATE-DD DELIMITED BY SIZE INTO WS-DATE-DISPLAY.          
028000       3350-EXIT.                                                         
028100           EXIT.                                                          
028200       3400-WRITE-GROUP.                                                  
028300           ADD 1 TO WS-GRP-ID-CT.                                         
028400           MOVE SPACES TO GRP-RECORD-AREA.                                
028500           MOVE 'G' TO GRP-RECORD-CD.                                     
028600           MOVE WS-GRP-ID-CT TO GRP-ID-NBR.                               
028700           MOVE WS-REF-EXT-ID (REF-IDX) TO GRP-EXT-REF-ID.                
028800           MOVE WS-NAME-TXT TO GRP-NAME-TXT.                              
028900           MOVE WS-REF-MEMBER-CT (REF-IDX) TO GRP-MEMBER-CT.              
029000           MOVE WS-REF-PL-AT (REF-IDX) TO GRP-PL-AT.                      
029100           WRITE GRP-RECORD-AREA.                                         
029200           MOVE SPACES TO RPT-GRP-LINE.                                   
029300           MOVE WS-GRP-ID-CT TO RPT-GRP-ID.                               
029400           MOVE WS-REF-EXT-ID (REF-IDX) TO RPT-GRP-REF-ID.                
029500           MOVE WS-NAME-TXT (1:40) TO RPT-GRP-NAME.                       
029600           MOVE WS-REF-MEMBER-CT (REF-IDX) TO                             
029700              RPT-GRP-MEMBER-CT.                                          
029800           MOVE WS-REF-PL-AT (REF-IDX) TO RPT-GRP-PL.                     
029900           WRITE RPT-PRINT-LINE FROM RPT-GRP-LINE.                        
030000       3400-EXIT.                                                         
030100           EXIT.                                                          
