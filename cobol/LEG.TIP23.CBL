000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-LOT-LEG-DETAIL.                                  
000300           AUTHOR. J. K. LINDQUIST.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 06/09/1987.                                      
000600           DATE-COMPILED. 06/09/1987.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 060987    JKL   CR-4901    ORIGINAL LAYOUT                        
001300      * 081888    JKL   CR-5033    ADD LEG-TYPE OPEN/CLOSE                
001400      * 071592    TPB   CR-5604    ADD COPY OF TRADE PRICE                
001500      * 042694    TPB   PR-1188    ADD TRADE-DATE FOR SERIES              
001600      * 021998    CAH   Y2K-0041   CENTURY WINDOW ON DATE                 
001700      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001800      *----------------------------------------------------               
001900       ENVIRONMENT DIVISION.                                              
002000       CONFIGURATION SECTION.                                             
002100       SPECIAL-NAMES.                                                     
002200           C01 IS TOP-OF-FORM.                                            
002300       INPUT-OUTPUT SECTION.                                              
002400       FILE-CONTROL.                                                      
002500           SELECT LOTLEGS ASSIGN TO "LOTLEGS".                            
002600       DATA DIVISION.                                                     
002700       FILE SECTION.                                                      
002800       FD  LOTLEGS.                                                       
002900       01  LEG-RECORD-AREA.                                               
003000           05  LEG-RECORD-CD              PIC X(01).                      
003100              88  LEG-DETAIL-RECORD            VALUE 'G'.                 
003200           05  LEG-LOT-ID-NBR             PIC 9(07).                      
003300           05  LEG-TXN-ID-NBR             PIC 9(09).                      
003400           05  LEG-ALLOC-QTY-AT           PIC S9(09)V9(4).                
003500           05  LEG-TYPE-CD                PIC X(05).                      
003600              88  LEG-TYPE-OPEN                  VALUE 'OPEN'.            
003700              88  LEG-TYPE-CLOSE                 VALUE 'CLOSE'.           
003800           05  LEG-TRADE-DTE.                                             
003900              10  LEG-TRADE-YYYY-DTE.                                     
004000                  15  LEG-TRADE-CC-DTE       PIC 9(02).                   
004100                  15  LEG-TRADE-YY-DTE       PIC 9(02).                   
004200              10  LEG-TRADE-MM-DTE           PIC 9(02).                   
004300              10  LEG-TRADE-DD-DTE           PIC 9(02).                   
004400           05  LEG-TRADE-DTE-NBR REDEFINES                                
004500              LEG-TRADE-DTE              PIC 9(08).                       
004600           05  LEG-PRICE-AT               PIC S9(09)V9(4).                
004700           05  FILLER                     PIC X(04).                      
004800       WORKING-STORAGE SECTION.                                           
004900       PROCEDURE DIVISION.                                                
005000           STOP RUN.                                                      
