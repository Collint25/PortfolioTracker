000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-LOT-DETAIL.                                      
000300           AUTHOR. J. K. LINDQUIST.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 06/09/1987.                                      
000600           DATE-COMPILED. 06/09/1987.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 060987    JKL   CR-4901    ORIGINAL LAYOUT - STOCK LOTS           
001300      * 081888    JKL   CR-5033    ADD OPTION CONTRACT FIELDS             
001400      * 052289    JKL   CR-5192    WIDEN REALIZED P/L TO 11,2             
001500      * 071592    TPB   CR-5604    ADD DIRECTION LONG/SHORT               
001600      * 042694    TPB   PR-1188    ADD OPENED/CLOSED QTY TOTS             
001700      * 081596    DMS   CR-6045    ADD CLOSE-DATE FOR SERIES              
001800      * 021998    CAH   Y2K-0041   CENTURY WINDOW ON EXPR DTE             
001900      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
002000      * 060501    SLK   CR-6513    CLOSED-CD 88-LEVELS ADDED              
002100      *----------------------------------------------------               
002200       ENVIRONMENT DIVISION.                                              
002300       CONFIGURATION SECTION.                                             
002400       SPECIAL-NAMES.                                                     
002500           C01 IS TOP-OF-FORM.                                            
002600       INPUT-OUTPUT SECTION.                                              
002700       FILE-CONTROL.                                                      
002800           SELECT LOTFILE ASSIGN TO "LOTFILE".                            
002900       DATA DIVISION.                                                     
003000       FILE SECTION.                                                      
003100       FD  LOTFILE.                                                       
003200       01  LOT-RECORD-AREA.                                               
003300           05  LOT-RECORD-CD              PIC X(01).                      
003400              88  LOT-DETAIL-RECORD            VALUE 'L'.                 
003500           05  LOT-ID-NBR                 PIC 9(07).                      
003600           05  LOT-ACCT-ID                PIC 9(05).                      
003700           05  LOT-INSTRUMENT-CD          PIC X(06).                      
003800              88  LOT-IS-STOCK                   VALUE 'STOCK'.           
003900              88  LOT-IS-OPTION                  VALUE 'OPTION'.          
004000           05  LOT-SYMBOL-ID              PIC X(10).                      
004100           05  LOT-OPTION-TYPE-CD         PIC X(04).                      
004200              88  LOT-OPTION-CALL                VALUE 'CALL'.            
004300              88  LOT-OPTION-PUT                 VALUE 'PUT'.             
004400           05  LOT-STRIKE-PRICE-AT        PIC S9(07)V9(2).                
004500           05  LOT-EXPIRE-DTE.                                            
004600              10  LOT-EXPIRE-YYYY-DTE.                                    
004700                  15  LOT-EXPIRE-CC-DTE      PIC 9(02).                   
004800                  15  LOT-EXPIRE-YY-DTE      PIC 9(02).                   
004900              10  LOT-EXPIRE-MM-DTE          PIC 9(02).                   
005000              10  LOT-EXPIRE-DD-DTE          PIC 9(02).                   
005100           05  LOT-EXPIRE-DTE-NBR REDEFINES                               
005200              LOT-EXPIRE-DTE             PIC 9(08).                       
005300           05  LOT-DIRECTION-CD           PIC X(05).                      
005400              88  LOT-DIR-LONG                   VALUE 'LONG'.            
005500              88  LOT-DIR-SHORT                  VALUE 'SHORT'.           
005600           05  LOT-REALIZED-PL-AT         PIC S9(11)V9(2).                
005700           05  LOT-CLOSED-CD              PIC X(01).                      
005800              88  LOT-IS-CLOSED                  VALUE 'Y'.               
005900              88  LOT-IS-OPEN                    VALUE 'N'.               
006000           05  LOT-OPENED-QTY-AT          PIC S9(09)V9(4).                
006100           05  LOT-CLOSED-QTY-AT          PIC S9(09)V9(4).                
006200           05  LOT-CLOSE-DTE.                                             
006300              10  LOT-CLOSE-YYYY-DTE.                                     
006400                  15  LOT-CLOSE-CC-DTE       PIC 9(02).                   
006500                  15  LOT-CLOSE-YY-DTE       PIC 9(02).                   
006600              10  LOT-CLOSE-MM-DTE           PIC 9(02).                   
006700              10  LOT-CLOSE-DD-DTE           PIC 9(02).                   
006800           05  LOT-CLOSE-DTE-NBR REDEFINES                                
006900              LOT-CLOSE-DTE              PIC 9(08).                       
007000           05  FILLER                     PIC X(07).                      
007100       WORKING-STORAGE SECTION.                                           
007200       PROCEDURE DIVISION.                                                
007300           STOP RUN.                                                      
