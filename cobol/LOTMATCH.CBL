000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-LOT-MATCHING.                                    
000300           AUTHOR. T. P. BRANNIGAN.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 07/22/1992.                                      
000600           DATE-COMPILED. 07/22/1992.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 072292    TPB   CR-5610    ORIGINAL - FIFO LOT MATCH              
001300      * 091592    TPB   CR-5611    ADD OPTION CONTRACT MATCH              
001400      * 042694    TPB   PR-1190    FIX FIFO REMAINDER DROP                
001500      * 081596    DMS   CR-6048    ADD LOT REPORT PRINT LINE              
001600      * 021998    CAH   Y2K-0041   CENTURY WINDOW - TRADE DTE             
001700      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001800      * 060501    SLK   CR-6516    RE-MATCH MODE - UPSI-0                 
001900      * 091403    GCN   PR-1942    WIDEN CONTRACT TABLE 500               
002000      * 030805    GCN   CR-6623    ORPHAN COUNT SPLIT OPT/STK             
002100      * 041509    RHL   CR-6701    RE-MATCH SCOPE PARM CARD,              
002200      * 041509    RHL   CR-6701       WIRE UPSI-0 TO 1100 READ            
002300      * 041509    RHL   CR-6701    ADD 1200 SORT - TRANSACT NO            
002400      * 041509    RHL   CR-6701       LONGER ASSUMED PRESORTED            
002500      * 062209    RHL   PR-2051    3400-ALLOC-CLOSE WAS ALSO              
002600      * 062209    RHL   PR-2051       STOMPING LEG-LOT-ID-NBR/            
002700      * 062209    RHL   PR-2051       WS-NEXT-LOT-ID WITH DATE            
002800      *----------------------------------------------------               
002900       ENVIRONMENT DIVISION.                                              
003000       CONFIGURATION SECTION.                                             
003100       SPECIAL-NAMES.                                                     
003200           C01 IS TOP-OF-FORM                                             
003300              UPSI-0 ON STATUS IS RE-MATCH-MODE.                          
003400       INPUT-OUTPUT SECTION.                                              
003500       FILE-CONTROL.                                                      
003600           SELECT TRANSACT ASSIGN TO "TRANSACT".                          
003700           SELECT LOTFILE ASSIGN TO "LOTFILE".                            
003800           SELECT LOTLEGS ASSIGN TO "LOTLEGS".                            
003900           SELECT PARMCARD ASSIGN TO "PARMCARD".                          
004000           SELECT RPTFILE ASSIGN TO "RPTFILE"                             
004100              ORGANIZATION IS LINE SEQUENTIAL.                            
004200       DATA DIVISION.                                                     
004300       FILE SECTION.                                                      
004400      * RE-MATCH SCOPE CARD - ONE RECORD, OPTIONAL.  BLANK OR             
004500      * MISSING DECK MEANS RUN UNSCOPED (UPSI-0 STILL GOVERNS             
004600      * WHETHER RE-MATCH MODE ITSELF IS ON - CR-6701).                    
004700       FD  PARMCARD.                                                      
004800       01  PARMCARD-RECORD.                                               
004900           05  PC-RE-MATCH-ACCT-ID      PIC 9(05).                        
005000           05  FILLER                   PIC X(75).                        
005100      * INPUT TRADE/ACTIVITY MASTER - SEE COPYBOOK TXN.                   
005200       FD  TRANSACT.                                                      
005300           COPY TXN.                                                      
005400      * OUTPUT TRADE-LOT FILE - SEE COPYBOOK LOT.                         
005500       FD  LOTFILE.                                                       
005600           COPY LOT.                                                      
005700      * OUTPUT LOT-LEG (ALLOCATION) FILE - SEE COPYBOOK LEG.              
005800       FD  LOTLEGS.                                                       
005900           COPY LEG.                                                      
006000      * PRINT LINE - SEE COPYBOOK RPT, RPT-LOT-LINE VIEW.                 
006100       FD  RPTFILE.                                                       
006200           COPY RPT.                                                      
006300       WORKING-STORAGE SECTION.                                           
006400      *----------------------------------------------------               
006500      * SWITCHES AND CONTROL TOTALS                                       
006600      *----------------------------------------------------               
006700       77  WS-EOF-SW                  PIC X(01) VALUE 'N'.                
006800              88  WS-END-OF-TRANSACT             VALUE 'Y'.               
006900       77  WS-LOT-CT                  PIC 9(07) COMP VALUE 0.             
007000       77  WS-NEXT-LOT-ID             PIC 9(07) COMP VALUE 0.             
007100       77  WS-CONTRACT-CT             PIC 9(05) COMP VALUE 0.             
007200       77  WS-STOCK-POS-CT            PIC 9(05) COMP VALUE 0.             
007300       77  WS-ORPHAN-OPT-CT           PIC 9(07) COMP VALUE 0.             
007400       77  WS-ORPHAN-STK-CT           PIC 9(07) COMP VALUE 0.             
007500       77  WS-TXN-CT                  PIC 9(05) COMP VALUE 0.             
007600       77  WS-OPEN-CT                 PIC 9(05) COMP VALUE 0.             
007700       77  WS-OPEN-TOTAL-CT            PIC 9(05) COMP VALUE 0.            
007800       77  WS-CLOSE-TOTAL-CT            PIC 9(05) COMP VALUE 0.           
007900      * CR-6701 - RE-MATCH SCOPE ACCOUNT, OFF PARMCARD.  ZERO             
008000      * MEANS ALL ACCOUNTS (THE ONLY CASE WHEN UPSI-0 IS OFF).            
008100       77  WS-RE-MATCH-ACCT-ID        PIC 9(05) VALUE 0.                  
008200      *----------------------------------------------------               
008300      * SUBSCRIPTS AND INDEXES - ALL COMP PER SHOP STANDARD               
008400      *----------------------------------------------------               
008500       77  WS-SORT-I                  PIC S9(05) COMP VALUE 0.            
008600       77  WS-SORT-J                  PIC S9(05) COMP VALUE 0.            
008700       77  WS-SORT-J2                 PIC S9(05) COMP VALUE 0.            
008800       77  WS-ALLOC-QTY                PIC S9(09)V9(4).                   
008900       77  WS-CLOSE-REMAIN-QTY          PIC S9(09)V9(4).                  
009000       77  WS-CLOSE-ALLOC-TOT-QTY       PIC S9(09)V9(4).                  
009100       77  WS-TXN-QTY-ABS               PIC S9(09)V9(4).                  
009200       77  WS-CURR-LOT-OPENED-QTY       PIC S9(09)V9(4).                  
009300       77  WS-CURR-LOT-CLOSED-QTY       PIC S9(09)V9(4).                  
009400       77  WS-CURR-LOT-REALIZED-PL      PIC S9(11)V9(2).                  
009500       77  WS-CURR-LOT-DIRECTION-CD     PIC X(05).                        
009600       77  WS-CURR-LOT-CLOSE-DTE        PIC 9(08) VALUE 0.                
009700       77  WS-CURR-LOT-ACTIVE-SW        PIC X(01) VALUE 'N'.              
009800              88  WS-CURR-LOT-ACTIVE               VALUE 'Y'.             
009900              88  WS-NO-CURR-LOT                    VALUE 'N'.            
010000       77  WS-OPEN-ACTION-CD           PIC X(14).                         
010100       77  WS-CLOSE-ACTION-CD          PIC X(14).                         
010200       77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.               
010300              88  WS-ENTRY-FOUND                    VALUE 'Y'.            
010400       01  WS-SUBSCRIPTS COMP.                                            
010500           05  WS-TI                    PIC 9(05).                        
010600           05  WS-CI                    PIC 9(05).                        
010700           05  WS-SI                    PIC 9(05).                        
010800           05  WS-OI                    PIC 9(05).                        
010900           05  WS-SAVE-LOT-TXN-QTY      PIC 9(05).                        
011000           05  FILLER                    PIC 9(01).                       
011100      *----------------------------------------------------               
011200      * IN-MEMORY TRANSACTION TABLE - LOADED FROM TRANSACT BY             
011300      * 1000-SERIES, THEN PUT IN TRADE-DTE/TXN-ID SEQUENCE BY             
011400      * THE 1200-SERIES INSERTION SORT BELOW (NO SORT VERB IN             
011500      * THIS SHOP'S BATCH SUITE - SEE PLMETRIC 3000-SERIES).              
011600      * FIFO MATCHING IN 3000-SERIES DEPENDS ON THIS ORDER.               
011700      *----------------------------------------------------               
011800       01  WS-TXN-TABLE.                                                  
011900           05  WS-TXN-ENTRY OCCURS 3000 TIMES                             
012000              INDEXED BY TXN-IDX.                                         
012100              10  WS-TXN-ID-NBR            PIC 9(09).                     
012200              10  WS-TXN-ACCT-ID           PIC 9(05).                     
012300              10  WS-TXN-SYMBOL-ID         PIC X(10).                     
012400              10  WS-TXN-UNDERLYING-ID     PIC X(10).                     
012500              10  WS-TXN-TRADE-DTE-NBR     PIC 9(08).                     
012600              10  WS-TXN-TYPE-CD           PIC X(12).                     
012700              10  WS-TXN-QUANTITY-AT       PIC S9(09)V9(4).               
012800              10  WS-TXN-AMOUNT-AT         PIC S9(11)V9(2).               
012900              10  WS-TXN-OPTION-CD         PIC X(01).                     
013000              10  WS-TXN-OPTION-TYPE-CD    PIC X(04).                     
013100              10  WS-TXN-STRIKE-PRICE-AT   PIC S9(07)V9(2).               
013200              10  WS-TXN-EXPIRE-DTE-NBR    PIC 9(08).                     
013300              10  WS-TXN-OPTION-ACTN-CD    PIC X(14).                     
013400              10  WS-TXN-LINKED-SW         PIC X(01).                     
013500                  88  WS-TXN-LINKED                VALUE 'Y'.             
013600                  88  WS-TXN-UNLINKED              VALUE 'N'.             
013700           05  FILLER                    PIC X(01).                       
013800      * SHUTTLE-SORT SCRATCH ENTRY - HOLDS THE ROW BEING                  
013900      * INSERTED WHILE EARLIER ROWS ARE SHIFTED UP ONE SLOT.              
014000       01  WS-TXN-SORT-TEMP.                                              
014100           05  WS-TMP-ID-NBR            PIC 9(09).                        
014200           05  WS-TMP-ACCT-ID           PIC 9(05).                        
014300           05  WS-TMP-SYMBOL-ID         PIC X(10).                        
014400           05  WS-TMP-UNDERLYING-ID     PIC X(10).                        
014500           05  WS-TMP-TRADE-DTE-NBR     PIC 9(08).                        
014600           05  WS-TMP-TYPE-CD           PIC X(12).                        
014700           05  WS-TMP-QUANTITY-AT       PIC S9(09)V9(4).                  
014800           05  WS-TMP-AMOUNT-AT         PIC S9(11)V9(2).                  
014900           05  WS-TMP-OPTION-CD         PIC X(01).                        
015000           05  WS-TMP-OPTION-TYPE-CD    PIC X(04).                        
015100           05  WS-TMP-STRIKE-PRICE-AT   PIC S9(07)V9(2).                  
015200           05  WS-TMP-EXPIRE-DTE-NBR    PIC 9(08).                        
015300           05  WS-TMP-OPTION-ACTN-CD    PIC X(14).                        
015400           05  WS-TMP-LINKED-SW         PIC X(01).                        
015500           05  FILLER                    PIC X(01).                       
015600      * UNIQUE OPTION CONTRACTS - ACCT/UNDERLYING/TYPE/                   
015700      * STRIKE/EXPIRATION.                                                
015800       01  WS-CONTRACT-TABLE.                                             
015900           05  WS-CONTRACT-ENTRY OCCURS 500 TIMES                         
016000              INDEXED BY CON-IDX.                                         
016100              10  WS-CON-ACCT-ID           PIC 9(05).                     
016200              10  WS-CON-UNDERLYING-ID     PIC X(10).                     
016300              10  WS-CON-OPTION-TYPE-CD    PIC X(04).                     
016400              10  WS-CON-STRIKE-PRICE-AT   PIC S9(07)V9(2).               
016500              10  WS-CON-EXPIRE-DTE-NBR    PIC 9(08).                     
016600           05  FILLER                    PIC X(01).                       
016700      * UNIQUE STOCK POSITIONS - ACCT/SYMBOL.                             
016800       01  WS-STOCK-TABLE.                                                
016900           05  WS-STOCK-ENTRY OCCURS 500 TIMES                            
017000              INDEXED BY STK-IDX.                                         
017100              10  WS-STK-ACCT-ID           PIC 9(05).                     
017200              10  WS-STK-SYMBOL-ID         PIC X(10).                     
017300           05  FILLER                    PIC X(01).                       
017400      * SCRATCH OPEN-LEG TABLE - REBUILT FOR EACH CONTRACT                
017500      * OR STOCK POSITION PROCESSED BY 3000-SERIES.                       
017600       01  WS-OPEN-TABLE.                                                 
017700           05  WS-OPEN-ENTRY OCCURS 200 TIMES                             
017800              INDEXED BY OPN-IDX.                                         
017900              10  WS-OPEN-TXN-IX           PIC 9(05) COMP.                
018000              10  WS-OPEN-REMAIN-QTY       PIC S9(09)V9(4).               
018100              10  WS-OPEN-FULL-QTY         PIC S9(09)V9(4).               
018200              10  WS-OPEN-LEGGED-SW        PIC X(01).                     
018300                  88  WS-OPEN-LEGGED               VALUE 'Y'.             
018400           05  FILLER                    PIC X(01).                       
018500      *----------------------------------------------------               
018600      * CONTROL-TOTAL PRINT LINE WORK AREA                                
018700      *----------------------------------------------------               
018800       01  WS-HEAD-1.                                                     
018900           05  FILLER  PIC X(40) VALUE                                    
019000              "TRADE-LOT MATCHING REPORT - REPORT 1".                     
019100           05  FILLER  PIC X(92) VALUE SPACES.                            
019200       PROCEDURE DIVISION.                                                
019300      *----------------------------------------------------               
019400      * 0000-MAIN-CONTROL DRIVES THE FULL LOT-MATCH RUN.  THIS            
019500      * PROGRAM ALWAYS OPENS LOTFILE/LOTLEGS OUTPUT, SO A                 
019600      * FRESH RUN ALWAYS REBUILDS EVERY LOT FROM TRANSACT -               
019700      * THE "DELETE AND REBUILD" HALF OF RE-MATCH MODE HOLDS              
019800      * ON EVERY RUN.  WHEN RE-MATCH-MODE (UPSI-0) IS ON AND              
019900      * THE PARMCARD NAMES ONE ACCOUNT, 1100-READ-TRANSACT                
020000      * SCOPES THE REBUILD TO THAT ACCOUNT ONLY - CR-6701.                
020100      *----------------------------------------------------               
020200       0000-MAIN-CONTROL.                                                 
020300           OPEN OUTPUT LOTFILE LOTLEGS RPTFILE.                           
020400           PERFORM 0100-READ-PARMCARD THRU 0100-EXIT.                     
020500           PERFORM 1000-LOAD-TRANSACTIONS THRU 1000-EXIT.                 
020600           PERFORM 1200-SORT-TRANSACTIONS THRU 1200-EXIT.                 
020700           PERFORM 2000-BUILD-CONTRACT-TABLE THRU 2000-EXIT.              
020800           PERFORM 2500-BUILD-STOCK-TABLE THRU 2500-EXIT.                 
020900           PERFORM 3000-PROCESS-CONTRACTS THRU 3000-EXIT.                 
021000           PERFORM 3600-PROCESS-STOCK-POSNS THRU 3600-EXIT.               
021100           PERFORM 4000-COUNT-ORPHANS THRU 4000-EXIT.                     
021200           PERFORM 5000-PRINT-CONTROL-TOTALS THRU 5000-EXIT.              
021300           CLOSE LOTFILE LOTLEGS RPTFILE.                                 
021400           STOP RUN.                                                      
021500      * --- 0100 SERIES - OPTIONAL RE-MATCH SCOPE PARM CARD ---           
021600       0100-READ-PARMCARD.                                                
021700           OPEN INPUT PARMCARD.                                           
021800           READ PARMCARD                                                  
021900              AT END                                                      
022000                  GO TO 0100-CLOSE.                                       
022100           MOVE PC-RE-MATCH-ACCT-ID TO WS-RE-MATCH-ACCT-ID.               
022200       0100-CLOSE.                                                        
022300           CLOSE PARMCARD.                                                
022400       0100-EXIT.                                                         
022500           EXIT.                                                          
022600      * --- 1000 SERIES - LOAD TRANSACT INTO WORKING STORAGE              
022700       1000-LOAD-TRANSACTIONS.                                            
022800           OPEN INPUT TRANSACT.                                           
022900           PERFORM 1100-READ-TRANSACT THRU 1100-EXIT                      
023000              UNTIL WS-END-OF-TRANSACT.                                   
023100           CLOSE TRANSACT.                                                
023200       1000-EXIT.                                                         
023300           EXIT.                                                          
023400       1100-READ-TRANSACT.                                                
023500           READ TRANSACT                                                  
023600              AT END                                                      
023700                  SET WS-END-OF-TRANSACT TO TRUE                          
023800                  GO TO 1100-EXIT.                                        
023900           IF RE-MATCH-MODE AND WS-RE-MATCH-ACCT-ID NOT = 0               
024000              AND TXN-ACCT-ID NOT = WS-RE-MATCH-ACCT-ID                   
024100                  GO TO 1100-EXIT.                                        
024200           ADD 1 TO WS-TXN-CT.                                            
024300           SET TXN-IDX TO WS-TXN-CT.                                      
024400           MOVE TXN-ID-NBR        TO WS-TXN-ID-NBR (TXN-IDX).             
024500           MOVE TXN-ACCT-ID       TO WS-TXN-ACCT-ID (TXN-IDX).            
024600           MOVE TXN-SYMBOL-ID     TO                                      
024700              WS-TXN-SYMBOL-ID (TXN-IDX).                                 
024800           MOVE TXN-UNDERLYING-ID TO                                      
024900              WS-TXN-UNDERLYING-ID (TXN-IDX).                             
025000           MOVE TXN-TRADE-DTE-NBR TO                                      
025100              WS-TXN-TRADE-DTE-NBR (TXN-IDX).                             
025200           MOVE TXN-TYPE-CD       TO WS-TXN-TYPE-CD (TXN-IDX).            
025300           MOVE TXN-QUANTITY-AT   TO                                      
025400              WS-TXN-QUANTITY-AT (TXN-IDX).                               
025500           MOVE TXN-AMOUNT-AT     TO WS-TXN-AMOUNT-AT (TXN-IDX).          
025600           MOVE TXN-OPTION-CD     TO WS-TXN-OPTION-CD (TXN-IDX).          
025700           MOVE TXN-OPTION-TYPE-CD TO                                     
025800              WS-TXN-OPTION-TYPE-CD (TXN-IDX).                            
025900           MOVE TXN-STRIKE-PRICE-AT TO                                    
026000              WS-TXN-STRIKE-PRICE-AT (TXN-IDX).                           
026100           MOVE TXN-EXPIRE-DTE-NBR TO                                     
026200              WS-TXN-EXPIRE-DTE-NBR (TXN-IDX).                            
026300           MOVE TXN-OPTION-ACTION-CD TO                                   
026400              WS-TXN-OPTION-ACTN-CD (TXN-IDX).                            
026500           MOVE 'N' TO WS-TXN-LINKED-SW (TXN-IDX).                        
026600       1100-EXIT.                                                         
026700           EXIT.                                                          
026800      * --- 1200 SERIES - INSERTION SORT, WS-TXN-TABLE BY                 
026900      * TRADE-DTE THEN TXN-ID ASCENDING (CLASSIC SHUTTLE                  
027000      * INSERT - SEE PLMETRIC 3000-SERIES FOR THE SAME IDIOM).            
027100       1200-SORT-TRANSACTIONS.                                            
027200           IF WS-TXN-CT > 1                                               
027300              PERFORM 1210-INSERTION-PASS THRU 1210-EXIT                  
027400                  VARYING WS-SORT-I FROM 2 BY 1                           
027500                      UNTIL WS-SORT-I > WS-TXN-CT.                        
027600       1200-EXIT.                                                         
027700           EXIT.                                                          
027800       1210-INSERTION-PASS.                                               
027900           MOVE WS-TXN-ID-NBR (WS-SORT-I) TO                              
028000              WS-TMP-ID-NBR.                                              
028100           MOVE WS-TXN-ACCT-ID (WS-SORT-I) TO                             
028200              WS-TMP-ACCT-ID.                                             
028300           MOVE WS-TXN-SYMBOL-ID (WS-SORT-I) TO                           
028400              WS-TMP-SYMBOL-ID.                                           
028500           MOVE WS-TXN-UNDERLYING-ID (WS-SORT-I) TO                       
028600              WS-TMP-UNDERLYING-ID.                                       
028700           MOVE WS-TXN-TRADE-DTE-NBR (WS-SORT-I) TO                       
028800              WS-TMP-TRADE-DTE-NBR.                                       
028900           MOVE WS-TXN-TYPE-CD (WS-SORT-I) TO                             
029000              WS-TMP-TYPE-CD.                                             
029100           MOVE WS-TXN-QUANTITY-AT (WS-SORT-I) TO                         
029200              WS-TMP-QUANTITY-AT.                                         
029300           MOVE WS-TXN-AMOUNT-AT (WS-SORT-I) TO                           
029400              WS-TMP-AMOUNT-AT.                                           
029500           MOVE WS-TXN-OPTION-CD (WS-SORT-I) TO                           
029600              WS-TMP-OPTION-CD.                                           
029700           MOVE WS-TXN-OPTION-TYPE-CD (WS-SORT-I) TO                      
029800              WS-TMP-OPTION-TYPE-CD.                                      
029900           MOVE WS-TXN-STRIKE-PRICE-AT (WS-SORT-I) TO                     
030000              WS-TMP-STRIKE-PRICE-AT.                                     
030100           MOVE WS-TXN-EXPIRE-DTE-NBR (WS-SORT-I) TO                      
030200              WS-TMP-EXPIRE-DTE-NBR.                                      
030300           MOVE WS-TXN-OPTION-ACTN-CD (WS-SORT-I) TO                      
030400              WS-TMP-OPTION-ACTN-CD.                                      
030500           MOVE WS-TXN-LINKED-SW (WS-SORT-I) TO                           
030600              WS-TMP-LINKED-SW.                                           
030700           COMPUTE WS-SORT-J = WS-SORT-I - 1.                             
030800       1220-SHIFT-TEST.                                                   
030900           IF WS-SORT-J < 1                                               
031000              GO TO 1240-INSERT-TEMP.                                     
031100           IF WS-TXN-TRADE-DTE-NBR (WS-SORT-J) <                          
031200              WS-TMP-TRADE-DTE-NBR                                        
031300              GO TO 1240-INSERT-TEMP.                                     
031400           IF WS-TXN-TRADE-DTE-NBR (WS-SORT-J) =                          
031500              WS-TMP-TRADE-DTE-NBR                                        
031600              AND WS-TXN-ID-NBR (WS-SORT-J) NOT > WS-TMP-ID-NBR           
031700                  GO TO 1240-INSERT-TEMP.                                 
031800           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
031900           MOVE WS-TXN-ENTRY (WS-SORT-J) TO                               
032000              WS-TXN-ENTRY (WS-SORT-J2).                                  
032100           COMPUTE WS-SORT-J = WS-SORT-J - 1.                             
032200           GO TO 1220-SHIFT-TEST.                                         
032300       1240-INSERT-TEMP.                                                  
032400           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
032500           MOVE WS-TMP-ID-NBR        TO                                   
032600              WS-TXN-ID-NBR (WS-SORT-J2).                                 
032700           MOVE WS-TMP-ACCT-ID       TO                                   
032800              WS-TXN-ACCT-ID (WS-SORT-J2).                                
032900           MOVE WS-TMP-SYMBOL-ID     TO                                   
033000              WS-TXN-SYMBOL-ID (WS-SORT-J2).                              
033100           MOVE WS-TMP-UNDERLYING-ID TO                                   
033200              WS-TXN-UNDERLYING-ID (WS-SORT-J2).                          
033300           MOVE WS-TMP-TRADE-DTE-NBR TO                                   
033400              WS-TXN-TRADE-DTE-NBR (WS-SORT-J2).                          
033500           MOVE WS-TMP-TYPE-CD       TO                                   
033600              WS-TXN-TYPE-CD (WS-SORT-J2).                                
033700           MOVE WS-TMP-QUANTITY-AT   TO                                   
033800              WS-TXN-QUANTITY-AT (WS-SORT-J2).                            
033900           MOVE WS-TMP-AMOUNT-AT     TO                                   
034000              WS-TXN-AMOUNT-AT (WS-SORT-J2).                              
034100           MOVE WS-TMP-OPTION-CD     TO                                   
034200              WS-TXN-OPTION-CD (WS-SORT-J2).                              
034300           MOVE WS-TMP-OPTION-TYPE-CD TO                                  
034400              WS-TXN-OPTION-TYPE-CD (WS-SORT-J2).                         
034500           MOVE WS-TMP-STRIKE-PRICE-AT TO                                 
034600              WS-TXN-STRIKE-PRICE-AT (WS-SORT-J2).                        
034700           MOVE WS-TMP-EXPIRE-DTE-NBR TO                                  
034800              WS-TXN-EXPIRE-DTE-NBR (WS-SORT-J2).                         
034900           MOVE WS-TMP-OPTION-ACTN-CD TO                                  
035000              WS-TXN-OPTION-ACTN-CD (WS-SORT-J2).                         
035100           MOVE WS-TMP-LINKED-SW     TO                                   
035200              WS-TXN-LINKED-SW (WS-SORT-J2).                              
035300       1210-EXIT.                                                         
035400           EXIT.                                                          
035500      * --- 2000 SERIES - ENUMERATE DISTINCT OPTION CONTRACTS             
035600       2000-BUILD-CONTRACT-TABLE.                                         
035700           SET WS-TI TO 1.                                                
035800           PERFORM 2100-CHECK-ONE-TXN THRU 2100-EXIT                      
035900              UNTIL WS-TI > WS-TXN-CT.                                    
036000       2000-EXIT.                                                         
036100           EXIT.                                                          
036200       2100-CHECK-ONE-TXN.                                                
036300           SET TXN-IDX TO WS-TI.                                          
036400           IF WS-TXN-OPTION-CD (TXN-IDX) = 'Y'                            
036500              AND WS-TXN-OPTION-ACTN-CD (TXN-IDX) NOT = SPACES            
036600              AND WS-TXN-UNDERLYING-ID (TXN-IDX) NOT = SPACES             
036700              AND WS-TXN-OPTION-TYPE-CD (TXN-IDX) NOT = SPACES            
036800              AND WS-TXN-STRIKE-PRICE-AT (TXN-IDX) NOT = 0                
036900              AND WS-TXN-EXPIRE-DTE-NBR (TXN-IDX) NOT = 0                 
037000                  PERFORM 2200-FIND-OR-ADD-CONTRACT                       
037100                      THRU 2200-EXIT.                                     
037200           ADD 1 TO WS-TI.                                                
037300       2100-EXIT.                                                         
037400           EXIT.                                                          
037500       2200-FIND-OR-ADD-CONTRACT.                                         
037600           MOVE 'N' TO WS-FOUND-SW.                                       
037700           SET CON-IDX TO 1.                                              
037800           PERFORM 2210-TEST-CONTRACT THRU 2210-EXIT                      
037900              UNTIL CON-IDX > WS-CONTRACT-CT                              
038000              OR WS-ENTRY-FOUND.                                          
038100           IF NOT WS-ENTRY-FOUND                                          
038200              ADD 1 TO WS-CONTRACT-CT                                     
038300              SET CON-IDX TO WS-CONTRACT-CT                               
038400              MOVE WS-TXN-ACCT-ID (TXN-IDX) TO                            
038500                  WS-CON-ACCT-ID (CON-IDX)                                
038600              MOVE WS-TXN-UNDERLYING-ID (TXN-IDX) TO                      
038700                  WS-CON-UNDERLYING-ID (CON-IDX)                          
038800              MOVE WS-TXN-OPTION-TYPE-CD (TXN-IDX) TO                     
038900                  WS-CON-OPTION-TYPE-CD (CON-IDX)                         
039000              MOVE WS-TXN-STRIKE-PRICE-AT (TXN-IDX) TO                    
039100                  WS-CON-STRIKE-PRICE-AT (CON-IDX)                        
039200              MOVE WS-TXN-EXPIRE-DTE-NBR (TXN-IDX) TO                     
039300                  WS-CON-EXPIRE-DTE-NBR (CON-IDX).                        
039400       2200-EXIT.                                                         
039500           EXIT.                                                          
039600       2210-TEST-CONTRACT.                                                
039700           IF WS-CON-ACCT-ID (CON-IDX) =                                  
039800              WS-TXN-ACCT-ID (TXN-IDX)                                    
039900              AND WS-CON-UNDERLYING-ID (CON-IDX) =                        
040000                  WS-TXN-UNDERLYING-ID (TXN-IDX)                          
040100              AND WS-CON-OPTION-TYPE-CD (CON-IDX) =                       
040200                  WS-TXN-OPTION-TYPE-CD (TXN-IDX)                         
040300              AND WS-CON-STRIKE-PRICE-AT (CON-IDX) =                      
040400                  WS-TXN-STRIKE-PRICE-AT (TXN-IDX)                        
040500              AND WS-CON-EXPIRE-DTE-NBR (CON-IDX) =                       
040600                  WS-TXN-EXPIRE-DTE-NBR (TXN-IDX)                         
040700                  SET WS-ENTRY-FOUND TO TRUE                              
040800                  GO TO 2210-EXIT.                                        
040900           SET CON-IDX UP BY 1.                                           
041000       2210-EXIT.                                                         
041100           EXIT.                                                          
041200      * --- 2500 SERIES - ENUMERATE DISTINCT STOCK POSITIONS              
041300       2500-BUILD-STOCK-TABLE.                                            
041400           SET WS-TI TO 1.                                                
041500           PERFORM 2510-CHECK-ONE-TXN THRU 2510-EXIT                      
041600              UNTIL WS-TI > WS-TXN-CT.                                    
041700       2500-EXIT.                                                         
041800           EXIT.                                                          
041900       2510-CHECK-ONE-TXN.                                                
042000           SET TXN-IDX TO WS-TI.                                          
042100           IF WS-TXN-OPTION-CD (TXN-IDX) = 'N'                            
042200              AND WS-TXN-SYMBOL-ID (TXN-IDX) NOT = SPACES                 
042300              AND (WS-TXN-TYPE-CD (TXN-IDX) = 'BUY'                       
042400                  OR WS-TXN-TYPE-CD (TXN-IDX) = 'SELL')                   
042500                  PERFORM 2520-FIND-OR-ADD-STOCK                          
042600                      THRU 2520-EXIT.                                     
042700           ADD 1 TO WS-TI.                                                
042800       2510-EXIT.                                                         
042900           EXIT.                                                          
043000       2520-FIND-OR-ADD-STOCK.                                            
043100           MOVE 'N' TO WS-FOUND-SW.                                       
043200           SET STK-IDX TO 1.                                              
043300           PERFORM 2530-TEST-STOCK THRU 2530-EXIT                         
043400              UNTIL STK-IDX > WS-STOCK-POS-CT                             
043500              OR WS-ENTRY-FOUND.                                          
043600           IF NOT WS-ENTRY-FOUND                                          
043700              ADD 1 TO WS-STOCK-POS-CT                                    
043800              SET STK-IDX TO WS-STOCK-POS-CT                              
043900              MOVE WS-TXN-ACCT-ID (TXN-IDX) TO                            
044000                  WS-STK-ACCT-ID (STK-IDX)                                
044100              MOVE WS-TXN-SYMBOL-ID (TXN-IDX) TO                          
044200                  WS-STK-SYMBOL-ID (STK-IDX).                             
044300       2520-EXIT.                                                         
044400           EXIT.                                                          
044500       2530-TEST-STOCK.                                                   
044600           IF WS-STK-ACCT-ID (STK-IDX) =                                  
044700              WS-TXN-ACCT-ID (TXN-IDX)                                    
044800              AND WS-STK-SYMBOL-ID (STK-IDX) =                            
044900                  WS-TXN-SYMBOL-ID (TXN-IDX)                              
045000                  SET WS-ENTRY-FOUND TO TRUE                              
045100                  GO TO 2530-EXIT.                                        
045200           SET STK-IDX UP BY 1.                                           
045300       2530-EXIT.                                                         
045400           EXIT.                                                          
045500      * --- 3000 SERIES - FIFO MATCH EACH OPTION CONTRACT                 
045600       3000-PROCESS-CONTRACTS.                                            
045700           SET CON-IDX TO 1.                                              
045800           PERFORM 3100-MATCH-ONE-CONTRACT THRU 3100-EXIT                 
045900              UNTIL CON-IDX > WS-CONTRACT-CT.                             
046000       3000-EXIT.                                                         
046100           EXIT.                                                          
046200       3100-MATCH-ONE-CONTRACT.                                           
046300           MOVE 0 TO WS-OPEN-CT WS-OPEN-TOTAL-CT                          
046400              WS-CLOSE-TOTAL-CT.                                          
046500           MOVE SPACES TO WS-OPEN-ACTION-CD WS-CLOSE-ACTION-CD.           
046600           SET WS-NO-CURR-LOT TO TRUE.                                    
046700           MOVE 0 TO WS-CURR-LOT-OPENED-QTY                               
046800              WS-CURR-LOT-CLOSED-QTY WS-CURR-LOT-REALIZED-PL.             
046900           PERFORM 3110-FIRST-OPEN-SCAN THRU 3110-EXIT.                   
047000           IF WS-OPEN-ACTION-CD = SPACES                                  
047100              GO TO 3100-EXIT.                                            
047200           PERFORM 3120-COUNT-OPENS-CLOSES THRU 3120-EXIT.                
047300           IF WS-OPEN-TOTAL-CT = 0                                        
047400                  OR (WS-CLOSE-TOTAL-CT = 0                               
047500                  AND WS-OPEN-TOTAL-CT < 2)                               
047600              GO TO 3100-EXIT.                                            
047700           SET WS-TI TO 1.                                                
047800           PERFORM 3300-WALK-ONE-TXN THRU 3300-EXIT                       
047900              UNTIL WS-TI > WS-TXN-CT.                                    
048000           PERFORM 3450-SWEEP-REMAINING-OPENS THRU 3450-EXIT.             
048100           IF WS-CURR-LOT-ACTIVE                                          
048200              PERFORM 3550-WRITE-OPEN-LOT THRU 3550-EXIT.                 
048300           SET CON-IDX UP BY 1.                                           
048400       3100-EXIT.                                                         
048500           EXIT.                                                          
048600      * DIRECTION IS SET BY THE FIRST OPEN FOR THIS CONTRACT.             
048700       3110-FIRST-OPEN-SCAN.                                              
048800           SET WS-SI TO 1.                                                
048900           PERFORM 3111-TEST-FIRST-OPEN THRU 3111-EXIT                    
049000              UNTIL WS-SI > WS-TXN-CT                                     
049100              OR WS-OPEN-ACTION-CD NOT = SPACES.                          
049200       3110-EXIT.                                                         
049300           EXIT.                                                          
049400       3111-TEST-FIRST-OPEN.                                              
049500           SET TXN-IDX TO WS-SI.                                          
049600           IF WS-TXN-ACCT-ID (TXN-IDX) =                                  
049700              WS-CON-ACCT-ID (CON-IDX)                                    
049800              AND WS-TXN-UNDERLYING-ID (TXN-IDX) =                        
049900                  WS-CON-UNDERLYING-ID (CON-IDX)                          
050000              AND WS-TXN-OPTION-TYPE-CD (TXN-IDX) =                       
050100                  WS-CON-OPTION-TYPE-CD (CON-IDX)                         
050200              AND WS-TXN-STRIKE-PRICE-AT (TXN-IDX) =                      
050300                  WS-CON-STRIKE-PRICE-AT (CON-IDX)                        
050400              AND WS-TXN-EXPIRE-DTE-NBR (TXN-IDX) =                       
050500                  WS-CON-EXPIRE-DTE-NBR (CON-IDX)                         
050600                  IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                    
050700                      'BUY_TO_OPEN'                                       
050800                      MOVE 'BUY_TO_OPEN' TO WS-OPEN-ACTION-CD             
050900                      MOVE 'SELL_TO_CLOSE' TO WS-CLOSE-ACTION-CD          
051000                      MOVE 'LONG' TO WS-CURR-LOT-DIRECTION-CD             
051100                  ELSE                                                    
051200                      IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                
051300                          'SELL_TO_OPEN'                                  
051400                          MOVE 'SELL_TO_OPEN' TO WS-OPEN-ACTION-CD        
051500                          MOVE 'BUY_TO_CLOSE' TO                          
051600                              WS-CLOSE-ACTION-CD                          
051700                          MOVE 'SHORT' TO                                 
051800                              WS-CURR-LOT-DIRECTION-CD.                   
051900           SET WS-SI UP BY 1.                                             
052000       3111-EXIT.                                                         
052100           EXIT.                                                          
052200       3120-COUNT-OPENS-CLOSES.                                           
052300           SET WS-SI TO 1.                                                
052400           PERFORM 3121-TALLY-ONE THRU 3121-EXIT                          
052500              UNTIL WS-SI > WS-TXN-CT.                                    
052600       3120-EXIT.                                                         
052700           EXIT.                                                          
052800       3121-TALLY-ONE.                                                    
052900           SET TXN-IDX TO WS-SI.                                          
053000           IF WS-TXN-ACCT-ID (TXN-IDX) =                                  
053100              WS-CON-ACCT-ID (CON-IDX)                                    
053200              AND WS-TXN-UNDERLYING-ID (TXN-IDX) =                        
053300                  WS-CON-UNDERLYING-ID (CON-IDX)                          
053400              AND WS-TXN-OPTION-TYPE-CD (TXN-IDX) =                       
053500                  WS-CON-OPTION-TYPE-CD (CON-IDX)                         
053600              AND WS-TXN-STRIKE-PRICE-AT (TXN-IDX) =                      
053700                  WS-CON-STRIKE-PRICE-AT (CON-IDX)                        
053800              AND WS-TXN-EXPIRE-DTE-NBR (TXN-IDX) =                       
053900                  WS-CON-EXPIRE-DTE-NBR (CON-IDX)                         
054000                  IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                    
054100                      WS-OPEN-ACTION-CD                                   
054200                      ADD 1 TO WS-OPEN-TOTAL-CT                           
054300                  ELSE                                                    
054400                      IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                
054500                          WS-CLOSE-ACTION-CD                              
054600                          ADD 1 TO WS-CLOSE-TOTAL-CT.                     
054700           SET WS-SI UP BY 1.                                             
054800       3121-EXIT.                                                         
054900           EXIT.                                                          
055000      * --- 3600 SERIES - FIFO MATCH EACH STOCK POSITION ---              
055100      * SAME SHAPE AS 3100 SERIES; DIRECTION IS ALWAYS LONG,              
055200      * OPEN ACTION IS BUY, CLOSE ACTION IS SELL (TXN-TYPE-CD             
055300      * SUBSTITUTES FOR OPTION-ACTION-CD ON THE STOCK LEG).               
055400       3600-PROCESS-STOCK-POSNS.                                          
055500           SET STK-IDX TO 1.                                              
055600           PERFORM 3610-MATCH-ONE-STOCK THRU 3610-EXIT                    
055700              UNTIL STK-IDX > WS-STOCK-POS-CT.                            
055800       3600-EXIT.                                                         
055900           EXIT.                                                          
056000       3610-MATCH-ONE-STOCK.                                              
056100           MOVE 0 TO WS-OPEN-CT WS-OPEN-TOTAL-CT                          
056200              WS-CLOSE-TOTAL-CT.                                          
056300           MOVE 'LONG' TO WS-CURR-LOT-DIRECTION-CD.                       
056400           SET WS-NO-CURR-LOT TO TRUE.                                    
056500           MOVE 0 TO WS-CURR-LOT-OPENED-QTY                               
056600              WS-CURR-LOT-CLOSED-QTY WS-CURR-LOT-REALIZED-PL.             
056700           SET WS-SI TO 1.                                                
056800           PERFORM 3620-TALLY-ONE-STK THRU 3620-EXIT                      
056900              UNTIL WS-SI > WS-TXN-CT.                                    
057000           IF WS-OPEN-TOTAL-CT = 0                                        
057100                  OR (WS-CLOSE-TOTAL-CT = 0                               
057200                  AND WS-OPEN-TOTAL-CT < 2)                               
057300              GO TO 3610-EXIT.                                            
057400           SET WS-TI TO 1.                                                
057500           PERFORM 3700-WALK-ONE-STK-TXN THRU 3700-EXIT                   
057600              UNTIL WS-TI > WS-TXN-CT.                                    
057700           PERFORM 3450-SWEEP-REMAINING-OPENS THRU 3450-EXIT.             
057800           IF WS-CURR-LOT-ACTIVE                                          
057900              PERFORM 3550-WRITE-OPEN-LOT THRU 3550-EXIT.                 
058000       3610-EXIT.                                                         
058100           EXIT.                                                          
058200       3620-TALLY-ONE-STK.                                                
058300           SET TXN-IDX TO WS-SI.                                          
058400           IF WS-TXN-ACCT-ID (TXN-IDX) = WS-STK-ACCT-ID (STK-IDX)         
058500              AND WS-TXN-SYMBOL-ID (TXN-IDX) =                            
058600                  WS-STK-SYMBOL-ID (STK-IDX)                              
058700              IF WS-TXN-TYPE-CD (TXN-IDX) = 'BUY'                         
058800                  ADD 1 TO WS-OPEN-TOTAL-CT                               
058900              ELSE                                                        
059000                  IF WS-TXN-TYPE-CD (TXN-IDX) = 'SELL'                    
059100                      ADD 1 TO WS-CLOSE-TOTAL-CT.                         
059200           SET WS-SI UP BY 1.                                             
059300       3620-EXIT.                                                         
059400           EXIT.                                                          
059500      * WALK THE TXN TABLE CHRONOLOGICALLY FOR ONE STOCK                  
059600      * POSITION; BUY OPENS, SELL CLOSES, DIRECTION LONG.                 
059700       3700-WALK-ONE-STK-TXN.                                             
059800           SET TXN-IDX TO WS-TI.                                          
059900           IF WS-TXN-ACCT-ID (TXN-IDX) = WS-STK-ACCT-ID (STK-IDX)         
060000              AND WS-TXN-SYMBOL-ID (TXN-IDX) =                            
060100                  WS-STK-SYMBOL-ID (STK-IDX)                              
060200              AND WS-TXN-UNLINKED (TXN-IDX)                               
060300                  IF WS-TXN-TYPE-CD (TXN-IDX) = 'BUY'                     
060400                      PERFORM 3310-ADD-OPEN THRU 3310-EXIT                
060500                  ELSE                                                    
060600                      IF WS-TXN-TYPE-CD (TXN-IDX) = 'SELL'                
060700                          PERFORM 3400-ALLOCATE-CLOSE                     
060800                              THRU 3400-EXIT.                             
060900           ADD 1 TO WS-TI.                                                
061000       3700-EXIT.                                                         
061100           EXIT.                                                          
061200      * WALK THE TXN TABLE CHRONOLOGICALLY FOR ONE OPTION                 
061300      * CONTRACT, FEEDING OPENS/CLOSES TO THE FIFO ENGINE.                
061400       3300-WALK-ONE-TXN.                                                 
061500           SET TXN-IDX TO WS-TI.                                          
061600           IF WS-TXN-ACCT-ID (TXN-IDX) =                                  
061700              WS-CON-ACCT-ID (CON-IDX)                                    
061800              AND WS-TXN-UNDERLYING-ID (TXN-IDX) =                        
061900                  WS-CON-UNDERLYING-ID (CON-IDX)                          
062000              AND WS-TXN-OPTION-TYPE-CD (TXN-IDX) =                       
062100                  WS-CON-OPTION-TYPE-CD (CON-IDX)                         
062200              AND WS-TXN-STRIKE-PRICE-AT (TXN-IDX) =                      
062300                  WS-CON-STRIKE-PRICE-AT (CON-IDX)                        
062400              AND WS-TXN-EXPIRE-DTE-NBR (TXN-IDX) =                       
062500                  WS-CON-EXPIRE-DTE-NBR (CON-IDX)                         
062600              AND WS-TXN-UNLINKED (TXN-IDX)                               
062700                  IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                    
062800                      WS-OPEN-ACTION-CD                                   
062900                      PERFORM 3310-ADD-OPEN THRU 3310-EXIT                
063000                  ELSE                                                    
063100                      IF WS-TXN-OPTION-ACTN-CD (TXN-IDX) =                
063200                          WS-CLOSE-ACTION-CD                              
063300                          PERFORM 3400-ALLOCATE-CLOSE                     
063400                              THRU 3400-EXIT.                             
063500           ADD 1 TO WS-TI.                                                
063600       3300-EXIT.                                                         
063700           EXIT.                                                          
063800       3310-ADD-OPEN.                                                     
063900           ADD 1 TO WS-OPEN-CT.                                           
064000           SET OPN-IDX TO WS-OPEN-CT.                                     
064100           SET WS-OPEN-TXN-IX (OPN-IDX) TO TXN-IDX.                       
064200           IF WS-TXN-QUANTITY-AT (TXN-IDX) = 0                            
064300              MOVE 1 TO WS-OPEN-FULL-QTY (OPN-IDX)                        
064400           ELSE                                                           
064500              IF WS-TXN-QUANTITY-AT (TXN-IDX) < 0                         
064600                  COMPUTE WS-OPEN-FULL-QTY (OPN-IDX) =                    
064700                      WS-TXN-QUANTITY-AT (TXN-IDX) * -1                   
064800              ELSE                                                        
064900                  MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                    
065000                      WS-OPEN-FULL-QTY (OPN-IDX).                         
065100           MOVE WS-OPEN-FULL-QTY (OPN-IDX) TO                             
065200              WS-OPEN-REMAIN-QTY (OPN-IDX).                               
065300           MOVE 'N' TO WS-OPEN-LEGGED-SW (OPN-IDX).                       
065400       3310-EXIT.                                                         
065500           EXIT.                                                          
065600      * FIFO-ALLOCATE ONE CLOSE TXN AGAINST THE EARLIEST                  
065700      * OPENS WITH REMAINING QUANTITY; UNMATCHED REMAINDER                
065800      * ON THE CLOSE IS DROPPED PER U1 INVARIANTS.                        
065900       3400-ALLOCATE-CLOSE.                                               
066000           IF WS-TXN-QUANTITY-AT (TXN-IDX) = 0                            
066100              MOVE 1 TO WS-CLOSE-REMAIN-QTY                               
066200           ELSE                                                           
066300              IF WS-TXN-QUANTITY-AT (TXN-IDX) < 0                         
066400                  COMPUTE WS-CLOSE-REMAIN-QTY =                           
066500                      WS-TXN-QUANTITY-AT (TXN-IDX) * -1                   
066600              ELSE                                                        
066700                  MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                    
066800                      WS-CLOSE-REMAIN-QTY.                                
066900           MOVE 0 TO WS-CLOSE-ALLOC-TOT-QTY.                              
067000           SET OPN-IDX TO 1.                                              
067100           PERFORM 3410-ALLOCATE-ONE-OPEN THRU 3410-EXIT                  
067200              UNTIL OPN-IDX > WS-OPEN-CT                                  
067300              OR WS-CLOSE-REMAIN-QTY = 0.                                 
067400           IF WS-CLOSE-ALLOC-TOT-QTY > 0                                  
067500              SET WS-TXN-LINKED (TXN-IDX) TO TRUE                         
067600              ADD WS-CLOSE-ALLOC-TOT-QTY TO                               
067700                  WS-CURR-LOT-CLOSED-QTY                                  
067800              MOVE WS-TXN-ID-NBR (TXN-IDX) TO LEG-TXN-ID-NBR              
067900              MOVE WS-CLOSE-ALLOC-TOT-QTY TO LEG-ALLOC-QTY-AT             
068000              MOVE 'CLOSE' TO LEG-TYPE-CD                                 
068100              MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                      
068200                  LEG-TRADE-DTE-NBR                                       
068300              MOVE WS-NEXT-LOT-ID TO LEG-LOT-ID-NBR                       
068400              MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                      
068500                  WS-CURR-LOT-CLOSE-DTE                                   
068600              PERFORM 3500-COMPUTE-REALIZED-PL THRU 3500-EXIT             
068700              PERFORM 3420-WRITE-CLOSE-LEG THRU 3420-EXIT                 
068800              IF WS-CURR-LOT-CLOSED-QTY >=                                
068900                  WS-CURR-LOT-OPENED-QTY                                  
069000                  PERFORM 3500-FINALIZE-CLOSED-LOT                        
069100                      THRU 3500-FIN-EXIT.                                 
069200       3400-EXIT.                                                         
069300           EXIT.                                                          
069400       3410-ALLOCATE-ONE-OPEN.                                            
069500           IF WS-OPEN-REMAIN-QTY (OPN-IDX) > 0                            
069600              IF NOT WS-CURR-LOT-ACTIVE                                   
069700                  SET WS-CURR-LOT-ACTIVE TO TRUE                          
069800                  ADD 1 TO WS-NEXT-LOT-ID                                 
069900              IF WS-CLOSE-REMAIN-QTY <                                    
070000                  WS-OPEN-REMAIN-QTY (OPN-IDX)                            
070100                  MOVE WS-CLOSE-REMAIN-QTY TO WS-ALLOC-QTY                
070200              ELSE                                                        
070300                  MOVE WS-OPEN-REMAIN-QTY (OPN-IDX) TO                    
070400                      WS-ALLOC-QTY                                        
070500              SUBTRACT WS-ALLOC-QTY FROM                                  
070600                  WS-OPEN-REMAIN-QTY (OPN-IDX)                            
070700              SUBTRACT WS-ALLOC-QTY FROM WS-CLOSE-REMAIN-QTY              
070800              ADD WS-ALLOC-QTY TO WS-CLOSE-ALLOC-TOT-QTY                  
070900              IF NOT WS-OPEN-LEGGED (OPN-IDX)                             
071000                  SET WS-OPEN-LEGGED (OPN-IDX) TO TRUE                    
071100                  PERFORM 3415-WRITE-OPEN-LEG THRU 3415-EXIT.             
071200           SET OPN-IDX UP BY 1.                                           
071300       3410-EXIT.                                                         
071400           EXIT.                                                          
071500       3415-WRITE-OPEN-LEG.                                               
071600           SET TXN-IDX TO WS-OPEN-TXN-IX (OPN-IDX).                       
071700           SET WS-TXN-LINKED (TXN-IDX) TO TRUE.                           
071800           ADD WS-OPEN-FULL-QTY (OPN-IDX) TO                              
071900              WS-CURR-LOT-OPENED-QTY.                                     
072000           MOVE WS-NEXT-LOT-ID TO LEG-LOT-ID-NBR.                         
072100           MOVE WS-TXN-ID-NBR (TXN-IDX) TO LEG-TXN-ID-NBR.                
072200           MOVE WS-OPEN-FULL-QTY (OPN-IDX) TO LEG-ALLOC-QTY-AT.           
072300           MOVE 'OPEN' TO LEG-TYPE-CD.                                    
072400           MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                         
072500              LEG-TRADE-DTE-NBR.                                          
072600           MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO LEG-PRICE-AT.             
072700           WRITE LEG-RECORD-AREA.                                         
072800       3415-EXIT.                                                         
072900           EXIT.                                                          
073000       3420-WRITE-CLOSE-LEG.                                              
073100           WRITE LEG-RECORD-AREA.                                         
073200       3420-EXIT.                                                         
073300           EXIT.                                                          
073400      * U2 - REALIZED P/L PRORATION FOR THE CLOSE LEG JUST                
073500      * ALLOCATED. ZERO/UNKNOWN QUANTITY TREATED AS 1 PER                 
073600      * BUSINESS RULE U2; ZERO-AMOUNT LEGS CONTRIBUTE NONE.               
073700       3500-COMPUTE-REALIZED-PL.                                          
073800           IF WS-TXN-QUANTITY-AT (TXN-IDX) = 0                            
073900              MOVE 1 TO WS-TXN-QTY-ABS                                    
074000           ELSE                                                           
074100              IF WS-TXN-QUANTITY-AT (TXN-IDX) < 0                         
074200                  COMPUTE WS-TXN-QTY-ABS =                                
074300                      WS-TXN-QUANTITY-AT (TXN-IDX) * -1                   
074400              ELSE                                                        
074500                  MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                    
074600                      WS-TXN-QTY-ABS.                                     
074700           IF WS-TXN-AMOUNT-AT (TXN-IDX) NOT = 0                          
074800              AND WS-TXN-QTY-ABS > 0                                      
074900                  COMPUTE WS-CURR-LOT-REALIZED-PL =                       
075000                      WS-CURR-LOT-REALIZED-PL +                           
075100                      (WS-TXN-AMOUNT-AT (TXN-IDX) *                       
075200                      (WS-CLOSE-ALLOC-TOT-QTY / WS-TXN-QTY-ABS))          
075300                      ROUNDED.                                            
075400       3500-EXIT.                                                         
075500           EXIT.                                                          
075600      * LOT IS FULLY CLOSED - WRITE LOTFILE DETAIL, PRINT,                
075700      * RESET ACCUMULATORS SO THE NEXT CLOSE STARTS A LOT.                
075800       3500-FINALIZE-CLOSED-LOT.                                          
075900           MOVE WS-NEXT-LOT-ID TO LOT-ID-NBR.                             
076000           MOVE 'Y' TO LOT-CLOSED-CD.                                     
076100           MOVE WS-CURR-LOT-CLOSE-DTE TO LOT-CLOSE-DTE-NBR.               
076200           PERFORM 3560-FILL-COMMON-LOT THRU 3560-EXIT.                   
076300           WRITE LOT-RECORD-AREA.                                         
076400           ADD 1 TO WS-LOT-CT.                                            
076500           PERFORM 5100-PRINT-LOT-LINE THRU 5100-EXIT.                    
076600           SET WS-NO-CURR-LOT TO TRUE.                                    
076700           MOVE 0 TO WS-CURR-LOT-OPENED-QTY                               
076800              WS-CURR-LOT-CLOSED-QTY WS-CURR-LOT-REALIZED-PL.             
076900       3500-FIN-EXIT.                                                     
077000           EXIT.                                                          
077100      * AFTER THE LAST CLOSE, ANY UNTOUCHED OPEN GETS ONE                 
077200      * FINAL OPEN LEG FOR ITS FULL REMAINING QUANTITY -                  
077300      * THE RESULTING LOT (IF ANY) STAYS OPEN (U1 STEP 9).                
077400       3450-SWEEP-REMAINING-OPENS.                                        
077500           SET OPN-IDX TO 1.                                              
077600           PERFORM 3451-SWEEP-ONE THRU 3451-EXIT                          
077700              UNTIL OPN-IDX > WS-OPEN-CT.                                 
077800       3450-EXIT.                                                         
077900           EXIT.                                                          
078000       3451-SWEEP-ONE.                                                    
078100           IF NOT WS-OPEN-LEGGED (OPN-IDX)                                
078200              AND WS-OPEN-REMAIN-QTY (OPN-IDX) > 0                        
078300                  IF NOT WS-CURR-LOT-ACTIVE                               
078400                      SET WS-CURR-LOT-ACTIVE TO TRUE                      
078500                      ADD 1 TO WS-NEXT-LOT-ID                             
078600                  SET WS-OPEN-LEGGED (OPN-IDX) TO TRUE                    
078700                  ADD WS-OPEN-REMAIN-QTY (OPN-IDX) TO                     
078800                      WS-CURR-LOT-OPENED-QTY                              
078900                  SET TXN-IDX TO WS-OPEN-TXN-IX (OPN-IDX)                 
079000                  SET WS-TXN-LINKED (TXN-IDX) TO TRUE                     
079100                  MOVE WS-NEXT-LOT-ID TO LEG-LOT-ID-NBR                   
079200                  MOVE WS-TXN-ID-NBR (TXN-IDX) TO LEG-TXN-ID-NBR          
079300                  MOVE WS-OPEN-REMAIN-QTY (OPN-IDX) TO                    
079400                      LEG-ALLOC-QTY-AT                                    
079500                  MOVE 'OPEN' TO LEG-TYPE-CD                              
079600                  MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                  
079700                      LEG-TRADE-DTE-NBR                                   
079800                  MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                    
079900                      LEG-PRICE-AT                                        
080000                  WRITE LEG-RECORD-AREA.                                  
080100           SET OPN-IDX UP BY 1.                                           
080200       3451-EXIT.                                                         
080300           EXIT.                                                          
080400      * WRITE LOTFILE DETAIL FOR A LOT LEFT OPEN AT RUN END.              
080500       3550-WRITE-OPEN-LOT.                                               
080600           MOVE WS-NEXT-LOT-ID TO LOT-ID-NBR.                             
080700           MOVE 'N' TO LOT-CLOSED-CD.                                     
080800           MOVE 0 TO LOT-CLOSE-DTE-NBR.                                   
080900           PERFORM 3560-FILL-COMMON-LOT THRU 3560-EXIT.                   
081000           WRITE LOT-RECORD-AREA.                                         
081100           ADD 1 TO WS-LOT-CT.                                            
081200           PERFORM 5100-PRINT-LOT-LINE THRU 5100-EXIT.                    
081300       3550-EXIT.                                                         
081400           EXIT.                                                          
081500      * FIELDS COMMON TO LOTFILE DETAIL - CONTRACT OR STOCK.              
081600       3560-FILL-COMMON-LOT.                                              
081700           IF WS-TXN-OPTION-CD (TXN-IDX) = 'Y'                            
081800              MOVE 'OPTION' TO LOT-INSTRUMENT-CD                          
081900              MOVE WS-CON-ACCT-ID (CON-IDX) TO LOT-ACCT-ID                
082000              MOVE WS-CON-UNDERLYING-ID (CON-IDX) TO LOT-SYMBOL-ID        
082100              MOVE WS-CON-OPTION-TYPE-CD (CON-IDX) TO                     
082200                  LOT-OPTION-TYPE-CD                                      
082300              MOVE WS-CON-STRIKE-PRICE-AT (CON-IDX) TO                    
082400                  LOT-STRIKE-PRICE-AT                                     
082500              MOVE WS-CON-EXPIRE-DTE-NBR (CON-IDX) TO                     
082600                  LOT-EXPIRE-DTE-NBR                                      
082700           ELSE                                                           
082800              MOVE 'STOCK' TO LOT-INSTRUMENT-CD                           
082900              MOVE WS-STK-ACCT-ID (STK-IDX) TO LOT-ACCT-ID                
083000              MOVE WS-STK-SYMBOL-ID (STK-IDX) TO LOT-SYMBOL-ID            
083100              MOVE SPACES TO LOT-OPTION-TYPE-CD                           
083200              MOVE 0 TO LOT-STRIKE-PRICE-AT LOT-EXPIRE-DTE-NBR.           
083300           MOVE WS-CURR-LOT-DIRECTION-CD TO LOT-DIRECTION-CD.             
083400           MOVE WS-CURR-LOT-REALIZED-PL TO LOT-REALIZED-PL-AT.            
083500           MOVE WS-CURR-LOT-OPENED-QTY TO LOT-OPENED-QTY-AT.              
083600           MOVE WS-CURR-LOT-CLOSED-QTY TO LOT-CLOSED-QTY-AT.              
083700       3560-EXIT.                                                         
083800           EXIT.                                                          
083900      * --- 4000 SERIES - ORPHAN COUNTS (U1 STEP 10/11) ---               
084000       4000-COUNT-ORPHANS.                                                
084100           SET WS-TI TO 1.                                                
084200           PERFORM 4100-TEST-ONE-ORPHAN THRU 4100-EXIT                    
084300              UNTIL WS-TI > WS-TXN-CT.                                    
084400       4000-EXIT.                                                         
084500           EXIT.                                                          
084600       4100-TEST-ONE-ORPHAN.                                              
084700           SET TXN-IDX TO WS-TI.                                          
084800           IF WS-TXN-UNLINKED (TXN-IDX)                                   
084900              IF WS-TXN-OPTION-CD (TXN-IDX) = 'Y'                         
085000                  AND WS-TXN-OPTION-ACTN-CD (TXN-IDX) NOT = SPACES        
085100                  ADD 1 TO WS-ORPHAN-OPT-CT                               
085200              ELSE                                                        
085300                  IF (WS-TXN-TYPE-CD (TXN-IDX) = 'BUY'                    
085400                      OR WS-TXN-TYPE-CD (TXN-IDX) = 'SELL')               
085500                      AND WS-TXN-SYMBOL-ID (TXN-IDX) NOT = SPACES         
085600                      ADD 1 TO WS-ORPHAN-STK-CT.                          
085700           SET WS-TI UP BY 1.                                             
085800       4100-EXIT.                                                         
085900           EXIT.                                                          
086000      * --- 5000 SERIES - REPORT 1 PRINT ---                              
086100       5000-PRINT-CONTROL-TOTALS.                                         
086200           WRITE RPT-PRINT-LINE FROM WS-HEAD-1.                           
086300           MOVE SPACES TO RPT-LOT-LINE.                                   
086400           STRING "LOTS CREATED...." WS-LOT-CT DELIMITED SIZE             
086500              INTO RPT-LOT-CONTRACT.                                      
086600           WRITE RPT-PRINT-LINE.                                          
086700           MOVE SPACES TO RPT-LOT-LINE.                                   
086800           STRING "CONTRACTS PROCESSED.." WS-CONTRACT-CT                  
086900              DELIMITED SIZE INTO RPT-LOT-CONTRACT.                       
087000           WRITE RPT-PRINT-LINE.                                          
087100           MOVE SPACES TO RPT-LOT-LINE.                                   
087200           STRING "STOCK POSNS PROCESSED.." WS-STOCK-POS-CT               
087300              DELIMITED SIZE INTO RPT-LOT-CONTRACT.                       
087400           WRITE RPT-PRINT-LINE.                                          
087500           MOVE SPACES TO RPT-LOT-LINE.                                   
087600           STRING "ORPHAN OPTION TXNS...." WS-ORPHAN-OPT-CT               
087700              DELIMITED SIZE INTO RPT-LOT-CONTRACT.                       
087800           WRITE RPT-PRINT-LINE.                                          
087900           MOVE SPACES TO RPT-LOT-LINE.                                   
088000           STRING "ORPHAN STOCK TXNS....." WS-ORPHAN-STK-CT               
088100              DELIMITED SIZE INTO RPT-LOT-CONTRACT.                       
088200           WRITE RPT-PRINT-LINE.                                          
088300       5000-EXIT.                                                         
088400           EXIT.                                                          
088500      * ONE LOT-REPORT DETAIL LINE, PRINTED AS EACH LOT IS                
088600      * FINALIZED (OPEN OR CLOSED) IN THE 3000/3600 SERIES.               
088700       5100-PRINT-LOT-LINE.                                               
088800           MOVE SPACES TO RPT-LOT-LINE.                                   
088900           MOVE LOT-ID-NBR TO RPT-LOT-ID.                                 
089000           MOVE LOT-ACCT-ID TO RPT-LOT-ACCT.                              
089100           MOVE LOT-INSTRUMENT-CD TO RPT-LOT-INSTR.                       
089200           MOVE LOT-SYMBOL-ID TO RPT-LOT-CONTRACT.                        
089300           MOVE LOT-DIRECTION-CD TO RPT-LOT-DIR.                          
089400           MOVE LOT-OPENED-QTY-AT TO RPT-LOT-OPENED-QTY.                  
089500           MOVE LOT-CLOSED-QTY-AT TO RPT-LOT-CLOSED-QTY.                  
089600           IF LOT-IS-CLOSED                                               
089700              MOVE "CLOSED" TO RPT-LOT-STATUS                             
089800           ELSE                                                           
089900              MOVE "OPEN" TO RPT-LOT-STATUS.                              
090000           MOVE LOT-REALIZED-PL-AT TO RPT-LOT-REALIZED-PL.                
090100           WRITE RPT-PRINT-LINE FROM RPT-LOT-LINE.                        
090200       5100-EXIT.                                                         
090300           EXIT.                                                          
