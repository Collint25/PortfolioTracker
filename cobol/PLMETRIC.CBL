000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. PORTFOLIO-METRICS.                                     
000300           AUTHOR. S. L. KRASNER.                                         
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 09/12/1994.                                      
000600           DATE-COMPILED. 09/12/1994.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 091294    SLK   CR-5920    ORIGINAL - REALIZED SUMMARY            
001300      * 112894    SLK   CR-5954    ADD UNREALIZED FROM POSITION           
001400      * 021998    CAH   Y2K-0041   CENTURY WINDOW ON ALL DATES            
001500      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001600      * 060501    SLK   CR-6518    WIN-RATE FRACTION FOR DWNLD            
001700      * 091403    GCN   PR-1944    ADD CUM P/L TIME SERIES                
001800      * 030805    GCN   CR-6623    DOC REVIEW - NO FLD CHANGE             
001900      * 061107    MQT   PR-2290    INSERTION SORT REPLACES                
002000      * 061107    MQT   PR-2290       VENDOR SORT UTILITY CALL            
002100      * 041509    RHL   CR-6701    ADD ACCT-LIST/DATE FILTER TO           
002200      * 041509    RHL   CR-6701       U3/U6 - PARM CARD DRIVEN            
002300      * 051209    RHL   CR-6711    PARMCARD FILE ADDED - FILTER           
002400      * 051209    RHL   CR-6711       WAS NEVER ACTUALLY READ             
002500      *----------------------------------------------------               
002600       ENVIRONMENT DIVISION.                                              
002700       CONFIGURATION SECTION.                                             
002800       SPECIAL-NAMES.                                                     
002900           C01 IS TOP-OF-FORM.                                            
003000       INPUT-OUTPUT SECTION.                                              
003100       FILE-CONTROL.                                                      
003200           SELECT LOTFILE ASSIGN TO "LOTFILE".                            
003300           SELECT POSITION ASSIGN TO "POSITION".                          
003400           SELECT PARMCARD ASSIGN TO "PARMCARD".                          
003500           SELECT RPTFILE ASSIGN TO "RPTFILE"                             
003600              ORGANIZATION IS LINE SEQUENTIAL.                            
003700       DATA DIVISION.                                                     
003800       FILE SECTION.                                                      
003900      * TRADE-LOT MASTER, BUILT BY LOTMATCH - SEE COPY LOT.               
004000       FD  LOTFILE.                                                       
004100           COPY LOT.                                                      
004200      * HOLDING MASTER, FOR UNREALIZED P/L - SEE COPY POS.                
004300       FD  POSITION.                                                      
004400           COPY POS.                                                      
004500      * U3/U6 ACCOUNT-LIST/DATE FILTER CARD - ONE RECORD,                 
004600      * OPTIONAL.  SEE WS-FILTER-CARD BELOW.                              
004700       FD  PARMCARD.                                                      
004800       01  PARMCARD-RECORD.                                               
004900           05  PC-ACCT-COUNT             PIC 9(02).                       
005000           05  PC-ACCT-LIST OCCURS 10 TIMES PIC 9(05).                    
005100           05  PC-DATE-FROM              PIC 9(08).                       
005200           05  PC-DATE-TO                PIC 9(08).                       
005300           05  FILLER                    PIC X(12).                       
005400      * PRINT LINE - SEE COPY RPT, RPT-MET/TMSR-LINE VIEWS.               
005500       FD  RPTFILE.                                                       
005600           COPY RPT.                                                      
005700       WORKING-STORAGE SECTION.                                           
005800       77  WS-EOF-SW                  PIC X(01) VALUE 'N'.                
005900              88  WS-END-OF-LOTFILE              VALUE 'Y'.               
006000       77  WS-POS-EOF-SW              PIC X(01) VALUE 'N'.                
006100              88  WS-END-OF-POSITION              VALUE 'Y'.              
006200       77  WS-LOT-COUNT               PIC S9(05) COMP VALUE 0.            
006300       77  WS-SORT-I                  PIC S9(05) COMP VALUE 0.            
006400       77  WS-SORT-J                  PIC S9(05) COMP VALUE 0.            
006500       77  WS-SORT-J2                 PIC S9(05) COMP VALUE 0.            
006600       77  WS-LOT-FILTER-SW           PIC X(01) VALUE 'Y'.                
006700              88  WS-LOT-PASSES-FILTER             VALUE 'Y'.             
006800       77  WS-ACCT-FOUND-SW           PIC X(01) VALUE 'N'.                
006900              88  WS-ACCT-FOUND-IN-LIST            VALUE 'Y'.             
007000       77  WS-FILTER-TEST-ACCT-ID     PIC 9(05) VALUE 0.                  
007100      * U3/U6 ACCOUNT-LIST AND CLOSE-DATE-RANGE FILTER.  ALL              
007200      * CRITERIA BELOW ARE LOADED OFF THE PARMCARD FILE BY                
007300      * 0100-READ-PARMCARD; A MISSING OR BLANK DECK LEAVES                
007400      * THE VALUE-CLAUSE DEFAULTS BELOW IN PLACE.  AN ACCOUNT             
007500      * COUNT OF ZERO SELECTS ALL ACCOUNTS; A ZERO DATE BOUND             
007600      * LEAVES THAT SIDE OF THE RANGE OPEN - CR-6711.                     
007700       01  WS-FILTER-CARD.                                                
007800           05  WS-FILTER-ACCT-COUNT      PIC 9(02) VALUE 0.               
007900           05  WS-FILTER-ACCT-LIST OCCURS 10 TIMES                        
008000              INDEXED BY ACCT-IDX PIC 9(05).                              
008100           05  WS-FILTER-DATE-FROM       PIC 9(08) VALUE 0.               
008200           05  WS-FILTER-DATE-TO         PIC 9(08) VALUE 0.               
008300           05  FILLER                    PIC X(01).                       
008400      * U4 HOLDING-LEVEL WORK FIELDS, SAME RULES AS POSVALU.              
008500       01  WS-POS-WORK.                                                   
008600           05  WS-MKT-VALUE-KNOWN-SW     PIC X(01).                       
008700              88  WS-MKT-VALUE-KNOWN            VALUE 'Y'.                
008800           05  WS-COST-BASIS-KNOWN-SW    PIC X(01).                       
008900              88  WS-COST-BASIS-KNOWN           VALUE 'Y'.                
009000           05  WS-MKT-VALUE-AT           PIC S9(11)V9(2).                 
009100           05  WS-COST-BASIS-AT          PIC S9(11)V9(2).                 
009200           05  WS-GAIN-LOSS-AT           PIC S9(11)V9(2).                 
009300           05  FILLER                    PIC X(01).                       
009400      * U3/U6 SUMMARY ACCUMULATORS.                                       
009500       01  WS-SUMMARY.                                                    
009600           05  WS-TOTAL-TRADES           PIC 9(05).                       
009700           05  WS-WINNING-TRADES         PIC 9(05).                       
009800           05  WS-LOSING-TRADES          PIC 9(05).                       
009900           05  WS-OPEN-TRADES            PIC 9(05).                       
010000           05  WS-CLOSED-TRADES          PIC 9(05).                       
010100           05  WS-WIN-RATE-PCT           PIC S9(03)V9(2).                 
010200           05  WS-WIN-RATE-FRACT         PIC S9(01)V9(4).                 
010300           05  WS-TOTAL-REALIZED-PL      PIC S9(11)V9(2).                 
010400           05  WS-TOTAL-UNREALIZED-PL    PIC S9(11)V9(2).                 
010500           05  FILLER                    PIC X(01).                       
010600      * CLOSED-LOT SCRATCH TABLE FOR THE TIME SERIES. LOADED              
010700      * UNORDERED THEN PUT IN CLOSE-DATE SEQUENCE BY AN                   
010800      * IN-STORAGE INSERTION SORT (NO SORT VERB IN THIS SHOP'S            
010900      * BATCH SUITE -- VOLUMES ARE SMALL ENOUGH FOR A TABLE).             
011000       01  WS-LOT-TABLE.                                                  
011100           05  WS-LOT-ENTRY OCCURS 2000 TIMES                             
011200              INDEXED BY LOT-IDX.                                         
011300                  10  WS-LOT-CLOSE-DTE        PIC 9(08).                  
011400                  10  WS-LOT-PL-AT            PIC S9(11)V9(2).            
011500           05  FILLER                    PIC X(01).                       
011600       01  WS-SORT-TEMP.                                                  
011700           05  WS-TEMP-DTE              PIC 9(08).                        
011800           05  WS-TEMP-PL               PIC S9(11)V9(2).                  
011900           05  FILLER                   PIC X(01).                        
012000      * DATE-GROUP / NUMERIC REDEFINES FOR CLOSE-DTE DISPLAY.             
012100       01  WS-DATE-WORK.                                                  
012200           05  WS-DATE-NUM              PIC 9(08).                        
012300           05  WS-DATE-GROUP REDEFINES WS-DATE-NUM.                       
012400              10  WS-DATE-CC               PIC 9(02).                     
012500              10  WS-DATE-YY               PIC 9(02).                     
012600              10  WS-DATE-MM               PIC 9(02).                     
012700              10  WS-DATE-DD               PIC 9(02).                     
012800           05  WS-DATE-DISPLAY           PIC X(10).                       
012900           05  FILLER                    PIC X(01).                       
013000       01  WS-RUNNING-CUM-PL          PIC S9(11)V9(2).                    
013100       01  WS-HEAD-1.                                                     
013200           05  FILLER PIC X(35) VALUE                                     
013300              "PORTFOLIO METRICS SUMMARY - RPT 3".                        
013400           05  FILLER PIC X(97) VALUE SPACES.                             
013500       01  WS-HEAD-2.                                                     
013600           05  FILLER PIC X(29) VALUE                                     
013700              "CUMULATIVE P/L TIME SERIES".                               
013800           05  FILLER PIC X(103) VALUE SPACES.                            
013900       PROCEDURE DIVISION.                                                
014000       0000-MAIN-CONTROL.                                                 
014100           MOVE 0 TO WS-TOTAL-TRADES WS-WINNING-TRADES                    
014200              WS-LOSING-TRADES WS-OPEN-TRADES WS-CLOSED-TRADES            
014300              WS-TOTAL-REALIZED-PL WS-TOTAL-UNREALIZED-PL                 
014400              WS-LOT-COUNT.                                               
014500           PERFORM 0100-READ-PARMCARD THRU 0100-EXIT.                     
014600           OPEN INPUT LOTFILE.                                            
014700           PERFORM 1000-READ-LOT THRU 1000-EXIT.                          
014800           PERFORM 1100-PROCESS-ONE-LOT THRU 1100-EXIT                    
014900              UNTIL WS-END-OF-LOTFILE.                                    
015000           CLOSE LOTFILE.                                                 
015100           PERFORM 3000-SORT-CLOSED-LOTS THRU 3000-EXIT.                  
015200           OPEN INPUT POSITION.                                           
015300           PERFORM 4000-READ-POSITION THRU 4000-EXIT.                     
015400           PERFORM 4100-PROCESS-ONE-POSITION THRU 4100-EXIT               
015500              UNTIL WS-END-OF-POSITION.                                   
015600           CLOSE POSITION.                                                
015700           IF WS-CLOSED-TRADES > 0                                        
015800              COMPUTE WS-WIN-RATE-PCT =                                   
015900                  (WS-WINNING-TRADES / WS-CLOSED-TRADES) * 100            
016000                      ROUNDED                                             
016100              COMPUTE WS-WIN-RATE-FRACT =                                 
016200                  WS-WIN-RATE-PCT / 100 ROUNDED                           
016300           ELSE                                                           
016400              MOVE 0 TO WS-WIN-RATE-PCT WS-WIN-RATE-FRACT.                
016500           OPEN OUTPUT RPTFILE.                                           
016600           PERFORM 5000-PRINT-SUMMARY-BLOCK THRU 5000-EXIT.               
016700           PERFORM 5100-PRINT-TIME-SERIES THRU 5100-EXIT.                 
016800           CLOSE RPTFILE.                                                 
016900           STOP RUN.                                                      
017000      * --- 0100 SERIES - OPTIONAL U3/U6 FILTER PARM CARD ---             
017100       0100-READ-PARMCARD.                                                
017200           OPEN INPUT PARMCARD.                                           
017300           READ PARMCARD                                                  
017400              AT END                                                      
017500                  GO TO 0100-CLOSE.                                       
017600           MOVE PC-ACCT-COUNT TO WS-FILTER-ACCT-COUNT.                    
017700           MOVE PC-DATE-FROM  TO WS-FILTER-DATE-FROM.                     
017800           MOVE PC-DATE-TO    TO WS-FILTER-DATE-TO.                       
017900           IF WS-FILTER-ACCT-COUNT > 0                                    
018000              PERFORM 0110-COPY-ONE-ACCT THRU 0110-EXIT                   
018100                  VARYING ACCT-IDX FROM 1 BY 1                            
018200                      UNTIL ACCT-IDX > WS-FILTER-ACCT-COUNT.              
018300       0100-CLOSE.                                                        
018400           CLOSE PARMCARD.                                                
018500       0100-EXIT.                                                         
018600           EXIT.                                                          
018700       0110-COPY-ONE-ACCT.                                                
018800           MOVE PC-ACCT-LIST (ACCT-IDX) TO                                
018900              WS-FILTER-ACCT-LIST (ACCT-IDX).                             
019000       0110-EXIT.                                                         
019100           EXIT.                                                          
019200      * --- 1000 SERIES - LOAD LOTFILE, ACCUMULATE U3 ---                 
019300       1000-READ-LOT.                                                     
019400           READ LOTFILE                                                   
019500              AT END                                                      
019600                  SET WS-END-OF-LOTFILE TO TRUE                           
019700                  GO TO 1000-EXIT.                                        
019800       1000-EXIT.                                                         
019900           EXIT.                                                          
020000       1100-PROCESS-ONE-LOT.                                              
020100           ADD 1 TO WS-TOTAL-TRADES.                                      
020200           IF LOT-IS-OPEN                                                 
020300              ADD 1 TO WS-OPEN-TRADES                                     
020400              PERFORM 1000-READ-LOT THRU 1000-EXIT                        
020500              GO TO 1100-EXIT.                                            
020600           PERFORM 1120-TEST-LOT-FILTER THRU 1120-EXIT.                   
020700           IF WS-LOT-PASSES-FILTER                                        
020800              PERFORM 2000-ACCUMULATE-SUMMARY THRU 2000-EXIT              
020900              PERFORM 1150-ADD-TO-SERIES THRU 1150-EXIT.                  
021000           PERFORM 1000-READ-LOT THRU 1000-EXIT.                          
021100       1100-EXIT.                                                         
021200           EXIT.                                                          
021300      * U3/U6 CLOSE-DATE-RANGE AND ACCOUNT-LIST FILTER TEST.              
021400      * A CLOSED LOT MUST PASS BOTH TO REACH THE SUMMARY                  
021500      * ACCUMULATOR AND THE TIME-SERIES TABLE.                            
021600       1120-TEST-LOT-FILTER.                                              
021700           MOVE 'Y' TO WS-LOT-FILTER-SW.                                  
021800           IF WS-FILTER-ACCT-COUNT > 0                                    
021900              MOVE LOT-ACCT-ID TO WS-FILTER-TEST-ACCT-ID                  
022000              PERFORM 1130-TEST-ACCT-LIST THRU 1130-EXIT                  
022100              IF NOT WS-ACCT-FOUND-IN-LIST                                
022200                  MOVE 'N' TO WS-LOT-FILTER-SW                            
022300                  GO TO 1120-EXIT.                                        
022400           IF WS-FILTER-DATE-FROM NOT = 0                                 
022500              IF LOT-CLOSE-DTE-NBR < WS-FILTER-DATE-FROM                  
022600                  MOVE 'N' TO WS-LOT-FILTER-SW                            
022700                  GO TO 1120-EXIT.                                        
022800           IF WS-FILTER-DATE-TO NOT = 0                                   
022900              IF LOT-CLOSE-DTE-NBR > WS-FILTER-DATE-TO                    
023000                  MOVE 'N' TO WS-LOT-FILTER-SW.                           
023100       1120-EXIT.                                                         
023200           EXIT.                                                          
023300      * ACCOUNT-LIST MEMBERSHIP TEST, SHARED BY THE LOT PASS              
023400      * (1120 ABOVE) AND THE POSITION PASS (4100 BELOW).                  
023500       1130-TEST-ACCT-LIST.                                               
023600           MOVE 'N' TO WS-ACCT-FOUND-SW.                                  
023700           PERFORM 1135-SCAN-ONE-ACCT THRU 1135-EXIT                      
023800              VARYING ACCT-IDX FROM 1 BY 1                                
023900                  UNTIL ACCT-IDX > WS-FILTER-ACCT-COUNT.                  
024000       1130-EXIT.                                                         
024100           EXIT.                                                          
024200       1135-SCAN-ONE-ACCT.                                                
024300           IF WS-FILTER-ACCT-LIST (ACCT-IDX) =                            
024400              WS-FILTER-TEST-ACCT-ID                                      
024500              MOVE 'Y' TO WS-ACCT-FOUND-SW.                               
024600       1135-EXIT.                                                         
024700           EXIT.                                                          
024800       1150-ADD-TO-SERIES.                                                
024900           ADD 1 TO WS-LOT-COUNT.                                         
025000           MOVE LOT-CLOSE-DTE-NBR TO WS-LOT-CLOSE-DTE                     
025100              (WS-LOT-COUNT).                                             
025200           MOVE LOT-REALIZED-PL-AT TO WS-LOT-PL-AT                        
025300              (WS-LOT-COUNT).                                             
025400       1150-EXIT.                                                         
025500           EXIT.                                                          
025600      * U3 - ONLY CLOSED LOTS COUNT TOWARD WIN/LOSE/TOTAL P/L.            
025700       2000-ACCUMULATE-SUMMARY.                                           
025800           ADD 1 TO WS-CLOSED-TRADES.                                     
025900           ADD LOT-REALIZED-PL-AT TO WS-TOTAL-REALIZED-PL.                
026000           IF LOT-REALIZED-PL-AT > 0                                      
026100              ADD 1 TO WS-WINNING-TRADES                                  
026200           ELSE                                                           
026300              IF LOT-REALIZED-PL-AT < 0                                   
026400                  ADD 1 TO WS-LOSING-TRADES.                              
026500       2000-EXIT.                                                         
026600           EXIT.                                                          
026700      * --- 3000 SERIES - INSERTION SORT, CLOSED LOTS BY                  
026800      * CLOSE DATE ASCENDING (CLASSIC SHUTTLE INSERT).                    
026900       3000-SORT-CLOSED-LOTS.                                             
027000           IF WS-LOT-COUNT > 1                                            
027100              PERFORM 3100-INSERTION-PASS THRU 3100-EXIT                  
027200                  VARYING WS-SORT-I FROM 2 BY 1                           
027300                      UNTIL WS-SORT-I > WS-LOT-COUNT.                     
027400       3000-EXIT.                                                         
027500           EXIT.                                                          
027600       3100-INSERTION-PASS.                                               
027700           MOVE WS-LOT-CLOSE-DTE (WS-SORT-I) TO WS-TEMP-DTE.              
027800           MOVE WS-LOT-PL-AT (WS-SORT-I) TO WS-TEMP-PL.                   
027900           COMPUTE WS-SORT-J = WS-SORT-I - 1.                             
028000       3110-SHIFT-TEST.                                                   
028100           IF WS-SORT-J < 1                                               
028200              GO TO 3130-INSERT-TEMP.                                     
028300           IF WS-LOT-CLOSE-DTE (WS-SORT-J) NOT > WS-TEMP-DTE              
028400              GO TO 3130-INSERT-TEMP.                                     
028500           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
028600           MOVE WS-LOT-CLOSE-DTE (WS-SORT-J) TO                           
028700              WS-LOT-CLOSE-DTE (WS-SORT-J2).                              
028800           MOVE WS-LOT-PL-AT (WS-SORT-J) TO                               
028900              WS-LOT-PL-AT (WS-SORT-J2).                                  
029000           COMPUTE WS-SORT-J = WS-SORT-J - 1.                             
029100           GO TO 3110-SHIFT-TEST.                                         
029200       3130-INSERT-TEMP.                                                  
029300           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
029400           MOVE WS-TEMP-DTE TO WS-LOT-CLOSE-DTE (WS-SORT-J2).             
029500           MOVE WS-TEMP-PL TO WS-LOT-PL-AT (WS-SORT-J2).                  
029600       3100-EXIT.                                                         
029700           EXIT.                                                          
029800      * --- 4000 SERIES - POSITION PASS, U4 UNREALIZED P/L ---            
029900       4000-READ-POSITION.                                                
030000           READ POSITION                                                  
030100              AT END                                                      
030200                  SET WS-END-OF-POSITION TO TRUE                          
030300                  GO TO 4000-EXIT.                                        
030400       4000-EXIT.                                                         
030500           EXIT.                                                          
030600       4100-PROCESS-ONE-POSITION.                                         
030700           MOVE 'N' TO WS-MKT-VALUE-KNOWN-SW                              
030800              WS-COST-BASIS-KNOWN-SW.                                     
030900           MOVE 0 TO WS-MKT-VALUE-AT WS-COST-BASIS-AT                     
031000              WS-GAIN-LOSS-AT.                                            
031100           IF WS-FILTER-ACCT-COUNT > 0                                    
031200              MOVE POS-ACCT-ID TO WS-FILTER-TEST-ACCT-ID                  
031300              PERFORM 1130-TEST-ACCT-LIST THRU 1130-EXIT                  
031400              IF NOT WS-ACCT-FOUND-IN-LIST                                
031500                  PERFORM 4000-READ-POSITION THRU 4000-EXIT               
031600                  GO TO 4100-EXIT.                                        
031700           IF POS-CURR-PRICE-KNOWN                                        
031800              COMPUTE WS-MKT-VALUE-AT =                                   
031900                  POS-QUANTITY-AT * POS-CURR-PRICE-AT ROUNDED             
032000              SET WS-MKT-VALUE-KNOWN TO TRUE.                             
032100           IF POS-AVG-COST-KNOWN                                          
032200              COMPUTE WS-COST-BASIS-AT =                                  
032300                  POS-QUANTITY-AT * POS-AVG-COST-AT ROUNDED               
032400              SET WS-COST-BASIS-KNOWN TO TRUE.                            
032500           IF WS-MKT-VALUE-KNOWN AND WS-COST-BASIS-KNOWN                  
032600              COMPUTE WS-GAIN-LOSS-AT =                                   
032700                  WS-MKT-VALUE-AT - WS-COST-BASIS-AT                      
032800              ADD WS-GAIN-LOSS-AT TO WS-TOTAL-UNREALIZED-PL.              
032900           PERFORM 4000-READ-POSITION THRU 4000-EXIT.                     
033000       4100-EXIT.                                                         
033100           EXIT.                                                          
033200      * --- 5000 SERIES - REPORT 3 PRINT ---                              
033300       5000-PRINT-SUMMARY-BLOCK.                                          
033400           WRITE RPT-PRINT-LINE FROM WS-HEAD-1.                           
033500           MOVE SPACES TO RPT-MET-LINE.                                   
033600           MOVE WS-TOTAL-REALIZED-PL TO RPT-MET-TOT-REALIZED.             
033700           MOVE WS-TOTAL-UNREALIZED-PL TO                                 
033800              RPT-MET-TOT-UNREALIZED.                                     
033900           MOVE WS-CLOSED-TRADES TO RPT-MET-TRADES.                       
034000           MOVE WS-WINNING-TRADES TO RPT-MET-WINNERS.                     
034100           MOVE WS-LOSING-TRADES TO RPT-MET-LOSERS.                       
034200           MOVE WS-WIN-RATE-PCT TO RPT-MET-WIN-RATE.                      
034300           WRITE RPT-PRINT-LINE FROM RPT-MET-LINE.                        
034400       5000-EXIT.                                                         
034500           EXIT.                                                          
034600       5100-PRINT-TIME-SERIES.                                            
034700           WRITE RPT-PRINT-LINE FROM WS-HEAD-2.                           
034800           MOVE 0 TO WS-RUNNING-CUM-PL.                                   
034900           IF WS-LOT-COUNT > 0                                            
035000              PERFORM 5150-PRINT-ONE-POINT THRU 5150-EXIT                 
035100                  VARYING LOT-IDX FROM 1 BY 1                             
035200                      UNTIL LOT-IDX > WS-LOT-COUNT.                       
035300       5100-EXIT.                                                         
035400           EXIT.                                                          
035500       5150-PRINT-ONE-POINT.                                              
035600           ADD WS-LOT-PL-AT (LOT-IDX) TO WS-RUNNING-CUM-PL.               
035700           MOVE WS-LOT-CLOSE-DTE (LOT-IDX) TO WS-DATE-NUM.                
035800           PERFORM 5160-FORMAT-DATE THRU 5160-EXIT.                       
035900           MOVE SPACES TO RPT-TMSR-LINE.                                  
036000           MOVE WS-DATE-DISPLAY TO RPT-TMSR-DATE.                         
036100           MOVE WS-RUNNING-CUM-PL TO RPT-TMSR-CUM-PL.                     
036200           WRITE RPT-PRINT-LINE FROM RPT-TMSR-LINE.                       
036300       5150-EXIT.                                                         
036400           EXIT.                                                          
036500       5160-FORMAT-DATE.                                                  
036600           STRING WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-"                
036700              WS-DATE-DD DELIMITED BY SIZE INTO WS-DATE-DISPLAY.          
036800       5160-EXIT.                                                         
036900           EXIT.                                                          
