000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. ACCOUNT-HOLDING-DETAIL.                                
000300           AUTHOR. R. W. MAYBERRY.                                        
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 04/02/1986.                                      
000600           DATE-COMPILED. 04/02/1986.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 040286    RWM   CR-4472    ORIGINAL LAYOUT                        
001300      * 091187    RWM   CR-4688    ADD CURRENT PRICE FIELD                
001400      * 052289    JKL   CR-5191    WIDEN QUANTITY TO 9,4 DEC              
001500      * 030391    JKL   PR-0977    ADD PREVIOUS CLOSE FIELD               
001600      * 071592    TPB   CR-5603    ADD NULL-VALUE INDICATORS              
001700      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATES              
001800      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001900      * 060501    SLK   CR-6512    AVG COST NULL FLAG ADDED               
002000      *----------------------------------------------------               
002100       ENVIRONMENT DIVISION.                                              
002200       CONFIGURATION SECTION.                                             
002300       SPECIAL-NAMES.                                                     
002400           C01 IS TOP-OF-FORM.                                            
002500       INPUT-OUTPUT SECTION.                                              
002600       FILE-CONTROL.                                                      
002700           SELECT POSITION ASSIGN TO "POSITION".                          
002800       DATA DIVISION.                                                     
002900       FILE SECTION.                                                      
003000       FD  POSITION.                                                      
003100       01  POS-RECORD-AREA.                                               
003200           05  POS-ID-NBR                 PIC 9(09).                      
003300           05  POS-ACCT-ID                PIC 9(05).                      
003400           05  POS-SYMBOL-ID              PIC X(10).                      
003500           05  POS-QUANTITY-AT            PIC S9(09)V9(4).                
003600           05  POS-AVG-COST-AT            PIC S9(09)V9(4).                
003700           05  POS-AVG-COST-NULL-CD       PIC X(01).                      
003800              88  POS-AVG-COST-UNKNOWN          VALUE 'Y'.                
003900              88  POS-AVG-COST-KNOWN            VALUE 'N'.                
004000           05  POS-CURR-PRICE-AT          PIC S9(09)V9(4).                
004100           05  POS-CURR-PRICE-NULL-CD     PIC X(01).                      
004200              88  POS-CURR-PRICE-UNKNOWN        VALUE 'Y'.                
004300              88  POS-CURR-PRICE-KNOWN          VALUE 'N'.                
004400           05  POS-PREV-CLOSE-AT          PIC S9(09)V9(4).                
004500           05  POS-PREV-CLOSE-NULL-CD     PIC X(01).                      
004600              88  POS-PREV-CLOSE-UNKNOWN        VALUE 'Y'.                
004700              88  POS-PREV-CLOSE-KNOWN          VALUE 'N'.                
004800           05  FILLER                     PIC X(01).                      
004900       WORKING-STORAGE SECTION.                                           
005000       PROCEDURE DIVISION.                                                
005100           STOP RUN.                                                      
