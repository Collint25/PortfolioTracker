000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. POSITION-VALUATION.                                    
000300           AUTHOR. J. K. LINDQUIST.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 05/04/1989.                                      
000600           DATE-COMPILED. 05/04/1989.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 050489    JKL   CR-5195    ORIGINAL - HOLDING VALUATION           
001300      * 030391    JKL   PR-0978    ADD DAILY CHANGE COLUMNS               
001400      * 071592    TPB   CR-5606    ADD ACCOUNT CONTROL BREAK              
001500      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATES              
001600      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001700      * 060501    SLK   CR-6517    NULL-PROPAGATE PER FIELD               
001800      * 091403    GCN   PR-1943    GRAND TOTAL LINE ADDED                 
001900      *----------------------------------------------------               
002000       ENVIRONMENT DIVISION.                                              
002100       CONFIGURATION SECTION.                                             
002200       SPECIAL-NAMES.                                                     
002300           C01 IS TOP-OF-FORM.                                            
002400       INPUT-OUTPUT SECTION.                                              
002500       FILE-CONTROL.                                                      
002600           SELECT POSITION ASSIGN TO "POSITION".                          
002700           SELECT RPTFILE ASSIGN TO "RPTFILE"                             
002800              ORGANIZATION IS LINE SEQUENTIAL.                            
002900       DATA DIVISION.                                                     
003000       FILE SECTION.                                                      
003100      * INPUT HOLDING MASTER - SEE COPYBOOK POS.                          
003200       FD  POSITION.                                                      
003300           COPY POS.                                                      
003400      * PRINT LINE - SEE COPYBOOK RPT, RPT-POS-LINE VIEW.                 
003500       FD  RPTFILE.                                                       
003600           COPY RPT.                                                      
003700       WORKING-STORAGE SECTION.                                           
003800       77  WS-EOF-SW                  PIC X(01) VALUE 'N'.                
003900              88  WS-END-OF-POSITION             VALUE 'Y'.               
004000       77  WS-FIRST-REC-SW            PIC X(01) VALUE 'Y'.                
004100              88  WS-FIRST-RECORD                 VALUE 'Y'.              
004200       77  WS-SAVE-ACCT-ID            PIC 9(05) VALUE 0.                  
004300       77  WS-RECORD-COUNT            PIC S9(07) COMP VALUE 0.            
004400       77  WS-ACCOUNT-COUNT           PIC S9(05) COMP VALUE 0.            
004500       01  WS-VALUE-FLAGS.                                                
004600           05  WS-MKT-VALUE-KNOWN-SW     PIC X(01).                       
004700              88  WS-MKT-VALUE-KNOWN            VALUE 'Y'.                
004800           05  WS-COST-BASIS-KNOWN-SW    PIC X(01).                       
004900              88  WS-COST-BASIS-KNOWN           VALUE 'Y'.                
005000           05  WS-GAIN-LOSS-KNOWN-SW     PIC X(01).                       
005100              88  WS-GAIN-LOSS-KNOWN            VALUE 'Y'.                
005200           05  WS-GAIN-PCT-KNOWN-SW      PIC X(01).                       
005300              88  WS-GAIN-PCT-KNOWN              VALUE 'Y'.               
005400           05  WS-CHG-KNOWN-SW           PIC X(01).                       
005500              88  WS-CHG-KNOWN                   VALUE 'Y'.               
005600           05  WS-CHG-PCT-KNOWN-SW       PIC X(01).                       
005700              88  WS-CHG-PCT-KNOWN                VALUE 'Y'.              
005800           05  FILLER                    PIC X(01).                       
005900      * PER-POSITION COMPUTED RESULTS (U4).                               
006000       01  WS-POS-METRICS.                                                
006100           05  WS-MKT-VALUE-AT           PIC S9(11)V9(2).                 
006200           05  WS-COST-BASIS-AT          PIC S9(11)V9(2).                 
006300           05  WS-GAIN-LOSS-AT           PIC S9(11)V9(2).                 
006400           05  WS-GAIN-LOSS-PCT          PIC S9(03)V9(2).                 
006500           05  WS-DAILY-CHG-AT           PIC S9(09)V9(2).                 
006600           05  WS-DAILY-CHG-PCT          PIC S9(03)V9(2).                 
006700           05  FILLER                    PIC X(01).                       
006800      * PER-ACCOUNT ACCUMULATORS (U5), RESET ON BREAK.                    
006900       01  WS-ACCT-TOTALS.                                                
007000           05  WS-ACCT-MKT-VALUE-AT      PIC S9(11)V9(2).                 
007100           05  WS-ACCT-COST-BASIS-AT     PIC S9(11)V9(2).                 
007200           05  WS-ACCT-GAIN-LOSS-AT      PIC S9(11)V9(2).                 
007300           05  WS-ACCT-GAIN-LOSS-PCT     PIC S9(03)V9(2).                 
007400           05  FILLER                    PIC X(01).                       
007500      * GRAND-TOTAL ACCUMULATORS (ACROSS ALL ACCOUNTS).                   
007600       01  WS-GRAND-TOTALS.                                               
007700           05  WS-GRAND-MKT-VALUE-AT     PIC S9(11)V9(2).                 
007800           05  WS-GRAND-COST-BASIS-AT    PIC S9(11)V9(2).                 
007900           05  WS-GRAND-GAIN-LOSS-AT     PIC S9(11)V9(2).                 
008000           05  WS-GRAND-GAIN-LOSS-PCT    PIC S9(03)V9(2).                 
008100           05  FILLER                    PIC X(01).                       
008200       01  WS-HEAD-1.                                                     
008300           05  FILLER PIC X(38) VALUE                                     
008400              "ACCOUNT POSITION/VALUATION - REPORT 2".                    
008500           05  FILLER PIC X(94) VALUE SPACES.                             
008600       PROCEDURE DIVISION.                                                
008700       0000-MAIN-CONTROL.                                                 
008800           OPEN INPUT POSITION.                                           
008900           OPEN OUTPUT RPTFILE.                                           
009000           WRITE RPT-PRINT-LINE FROM WS-HEAD-1.                           
009100           MOVE 0 TO WS-GRAND-MKT-VALUE-AT WS-GRAND-COST-BASIS-AT         
009200              WS-GRAND-GAIN-LOSS-AT.                                      
009300           PERFORM 1000-READ-POSITION THRU 1000-EXIT.                     
009400           PERFORM 2000-PROCESS-ONE-POSITION THRU 2000-EXIT               
009500              UNTIL WS-END-OF-POSITION.                                   
009600           IF NOT WS-FIRST-RECORD                                         
009700              PERFORM 2900-ACCOUNT-BREAK THRU 2900-EXIT.                  
009800           PERFORM 3000-PRINT-GRAND-TOTAL THRU 3000-EXIT.                 
009900           CLOSE POSITION RPTFILE.                                        
010000           STOP RUN.                                                      
010100      * --- 1000 SERIES - SEQUENTIAL READ OF POSITION ---                 
010200       1000-READ-POSITION.                                                
010300           READ POSITION                                                  
010400              AT END                                                      
010500                  SET WS-END-OF-POSITION TO TRUE                          
010600                  GO TO 1000-EXIT.                                        
010700       1000-EXIT.                                                         
010800           EXIT.                                                          
010900      * --- 2000 SERIES - PER-RECORD METRICS + CONTROL BREAK              
011000       2000-PROCESS-ONE-POSITION.                                         
011100           IF WS-FIRST-RECORD                                             
011200              MOVE POS-ACCT-ID TO WS-SAVE-ACCT-ID                         
011300              MOVE 'N' TO WS-FIRST-REC-SW                                 
011400              MOVE 0 TO WS-ACCT-MKT-VALUE-AT                              
011500                  WS-ACCT-COST-BASIS-AT WS-ACCT-GAIN-LOSS-AT              
011600           ELSE                                                           
011700              IF POS-ACCT-ID NOT = WS-SAVE-ACCT-ID                        
011800                  PERFORM 2900-ACCOUNT-BREAK THRU 2900-EXIT               
011900                  MOVE POS-ACCT-ID TO WS-SAVE-ACCT-ID.                    
012000           PERFORM 2100-COMPUTE-POSITION-METRICS THRU                     
012100              2100-EXIT.                                                  
012200           PERFORM 2200-ACCUMULATE-ACCOUNT-TOTALS THRU                    
012300              2200-EXIT.                                                  
012400           PERFORM 2800-PRINT-POSITION-LINE THRU 2800-EXIT.               
012500           ADD 1 TO WS-RECORD-COUNT.                                      
012600           PERFORM 1000-READ-POSITION THRU 1000-EXIT.                     
012700       2000-EXIT.                                                         
012800           EXIT.                                                          
012900      * U4 - NULL-PROPAGATING POSITION METRICS. EACH RESULT               
013000      * IS MARKED KNOWN ONLY WHEN ITS INPUTS ARE ALL PRESENT.             
013100       2100-COMPUTE-POSITION-METRICS.                                     
013200           MOVE 'N' TO WS-MKT-VALUE-KNOWN-SW                              
013300              WS-COST-BASIS-KNOWN-SW WS-GAIN-LOSS-KNOWN-SW                
013400              WS-GAIN-PCT-KNOWN-SW WS-CHG-KNOWN-SW                        
013500              WS-CHG-PCT-KNOWN-SW.                                        
013600           MOVE 0 TO WS-MKT-VALUE-AT WS-COST-BASIS-AT                     
013700              WS-GAIN-LOSS-AT WS-GAIN-LOSS-PCT WS-DAILY-CHG-AT            
013800              WS-DAILY-CHG-PCT.                                           
013900           IF POS-CURR-PRICE-KNOWN                                        
014000              COMPUTE WS-MKT-VALUE-AT =                                   
014100                  POS-QUANTITY-AT * POS-CURR-PRICE-AT ROUNDED             
014200              SET WS-MKT-VALUE-KNOWN TO TRUE.                             
014300           IF POS-AVG-COST-KNOWN                                          
014400              COMPUTE WS-COST-BASIS-AT =                                  
014500                  POS-QUANTITY-AT * POS-AVG-COST-AT ROUNDED               
014600              SET WS-COST-BASIS-KNOWN TO TRUE.                            
014700           IF WS-MKT-VALUE-KNOWN AND WS-COST-BASIS-KNOWN                  
014800              COMPUTE WS-GAIN-LOSS-AT =                                   
014900                  WS-MKT-VALUE-AT - WS-COST-BASIS-AT                      
015000              SET WS-GAIN-LOSS-KNOWN TO TRUE                              
015100              IF WS-COST-BASIS-AT NOT = 0                                 
015200                  COMPUTE WS-GAIN-LOSS-PCT =                              
015300                      (WS-GAIN-LOSS-AT / WS-COST-BASIS-AT) * 100          
015400                      ROUNDED                                             
015500                  SET WS-GAIN-PCT-KNOWN TO TRUE.                          
015600           IF POS-CURR-PRICE-KNOWN AND POS-PREV-CLOSE-KNOWN               
015700              COMPUTE WS-DAILY-CHG-AT =                                   
015800                  (POS-CURR-PRICE-AT - POS-PREV-CLOSE-AT)                 
015900                      * POS-QUANTITY-AT ROUNDED                           
016000              SET WS-CHG-KNOWN TO TRUE                                    
016100              IF POS-PREV-CLOSE-AT NOT = 0                                
016200                  COMPUTE WS-DAILY-CHG-PCT =                              
016300                      ((POS-CURR-PRICE-AT - POS-PREV-CLOSE-AT) /          
016400                      POS-PREV-CLOSE-AT) * 100 ROUNDED                    
016500                  SET WS-CHG-PCT-KNOWN TO TRUE.                           
016600       2100-EXIT.                                                         
016700           EXIT.                                                          
016800      * U5 - ACCOUNT TOTALS; MISSING VALUES ARE SKIPPED, NOT              
016900      * TREATED AS ZERO, PER BUSINESS RULE.                               
017000       2200-ACCUMULATE-ACCOUNT-TOTALS.                                    
017100           IF WS-MKT-VALUE-KNOWN                                          
017200              ADD WS-MKT-VALUE-AT TO WS-ACCT-MKT-VALUE-AT                 
017300              ADD WS-MKT-VALUE-AT TO WS-GRAND-MKT-VALUE-AT.               
017400           IF WS-COST-BASIS-KNOWN                                         
017500              ADD WS-COST-BASIS-AT TO WS-ACCT-COST-BASIS-AT               
017600              ADD WS-COST-BASIS-AT TO WS-GRAND-COST-BASIS-AT.             
017700       2200-EXIT.                                                         
017800           EXIT.                                                          
017900       2800-PRINT-POSITION-LINE.                                          
018000           MOVE SPACES TO RPT-POS-LINE.                                   
018100           MOVE POS-ACCT-ID TO RPT-POS-ACCT.                              
018200           MOVE POS-SYMBOL-ID TO RPT-POS-SYMBOL.                          
018300           MOVE POS-QUANTITY-AT TO RPT-POS-QTY.                           
018400           MOVE POS-AVG-COST-AT TO RPT-POS-AVG-COST.                      
018500           MOVE POS-CURR-PRICE-AT TO RPT-POS-CURR-PRICE.                  
018600           MOVE WS-MKT-VALUE-AT TO RPT-POS-MKT-VALUE.                     
018700           MOVE WS-COST-BASIS-AT TO RPT-POS-COST-BASIS.                   
018800           MOVE WS-GAIN-LOSS-AT TO RPT-POS-GAIN-LOSS.                     
018900           MOVE WS-GAIN-LOSS-PCT TO RPT-POS-GAIN-LOSS-PCT.                
019000           MOVE WS-DAILY-CHG-AT TO RPT-POS-DAILY-CHG.                     
019100           WRITE RPT-PRINT-LINE FROM RPT-POS-LINE.                        
019200       2800-EXIT.                                                         
019300           EXIT.                                                          
019400      * ACCOUNT-ID CONTROL BREAK - PRINT SUBTOTAL, ROLL INTO              
019500      * GRAND TOTAL, RESET ACCUMULATORS FOR THE NEXT ACCOUNT.             
019600       2900-ACCOUNT-BREAK.                                                
019700           COMPUTE WS-ACCT-GAIN-LOSS-AT =                                 
019800              WS-ACCT-MKT-VALUE-AT - WS-ACCT-COST-BASIS-AT.               
019900           MOVE 0 TO WS-ACCT-GAIN-LOSS-PCT.                               
020000           IF WS-ACCT-COST-BASIS-AT NOT = 0                               
020100              COMPUTE WS-ACCT-GAIN-LOSS-PCT =                             
020200                  (WS-ACCT-GAIN-LOSS-AT / WS-ACCT-COST-BASIS-AT)          
020300                      * 100 ROUNDED.                                      
020400           ADD WS-ACCT-GAIN-LOSS-AT TO WS-GRAND-GAIN-LOSS-AT.             
020500           ADD 1 TO WS-ACCOUNT-COUNT.                                     
020600           MOVE SPACES TO RPT-POS-LINE.                                   
020700           MOVE WS-SAVE-ACCT-ID TO RPT-POS-ACCT.                          
020800           MOVE "** ACCOUNT TOTAL **" TO RPT-POS-SYMBOL.                  
020900           MOVE WS-ACCT-MKT-VALUE-AT TO RPT-POS-MKT-VALUE.                
021000           MOVE WS-ACCT-COST-BASIS-AT TO RPT-POS-COST-BASIS.              
021100           MOVE WS-ACCT-GAIN-LOSS-AT TO RPT-POS-GAIN-LOSS.                
021200           MOVE WS-ACCT-GAIN-LOSS-PCT TO                                  
021300              RPT-POS-GAIN-LOSS-PCT.                                      
021400           WRITE RPT-PRINT-LINE FROM RPT-POS-LINE.                        
021500           MOVE 0 TO WS-ACCT-MKT-VALUE-AT WS-ACCT-COST-BASIS-AT           
021600              WS-ACCT-GAIN-LOSS-AT.                                       
021700       2900-EXIT.                                                         
021800           EXIT.                                                          
021900       3000-PRINT-GRAND-TOTAL.                                            
022000           MOVE 0 TO WS-GRAND-GAIN-LOSS-PCT.                              
022100           IF WS-GRAND-COST-BASIS-AT NOT = 0                              
022200              COMPUTE WS-GRAND-GAIN-LOSS-PCT =                            
022300                  (WS-GRAND-GAIN-LOSS-AT / WS-GRAND-COST-BASIS-AT)        
022400                      * 100 ROUNDED.                                      
022500           MOVE SPACES TO RPT-POS-LINE.                                   
022600           MOVE "** GRAND TOTAL **" TO RPT-POS-SYMBOL.                    
022700           MOVE WS-GRAND-MKT-VALUE-AT TO RPT-POS-MKT-VALUE.               
022800           MOVE WS-GRAND-COST-BASIS-AT TO RPT-POS-COST-BASIS.             
022900           MOVE WS-GRAND-GAIN-LOSS-AT TO RPT-POS-GAIN-LOSS.               
023000           MOVE WS-GRAND-GAIN-LOSS-PCT TO                                 
023100              RPT-POS-GAIN-LOSS-PCT.                                      
023200           WRITE RPT-PRINT-LINE FROM RPT-POS-LINE.                        
023300       3000-EXIT.                                                         
023400           EXIT.                                                          
