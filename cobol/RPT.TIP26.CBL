000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. BATCH-REPORT-PRINT-LINE.                               
000300           AUTHOR. D. M. SOUKUP.                                          
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 08/22/1995.                                      
000600           DATE-COMPILED. 08/22/1995.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 082295    DMS   CR-6047    ORIGINAL LAYOUT - LOT RPT              
001300      * 091195    DMS   CR-6052    ADD POSITION REPORT LINE               
001400      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATES              
001500      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001600      * 060501    SLK   CR-6515    ADD METRICS + TIME SERIES              
001700      * 091403    GCN   PR-1941    ADD TXN LISTING LINE                   
001800      * 030805    GCN   CR-6622    ADD TRADE-GROUP LINE                   
001900      *----------------------------------------------------               
002000       ENVIRONMENT DIVISION.                                              
002100       CONFIGURATION SECTION.                                             
002200       SPECIAL-NAMES.                                                     
002300           C01 IS TOP-OF-FORM.                                            
002400       INPUT-OUTPUT SECTION.                                              
002500       FILE-CONTROL.                                                      
002600           SELECT RPTFILE ASSIGN TO "RPTFILE".                            
002700           ORGANIZATION IS LINE SEQUENTIAL.                               
002800       DATA DIVISION.                                                     
002900       FILE SECTION.                                                      
003000       FD  RPTFILE.                                                       
003100       01  RPT-PRINT-LINE.                                                
003200      * RPT-LOT-LINE IS THE BASE VIEW -- REPORT 1, LOT RPT.               
003300           05  RPT-LOT-LINE.                                              
003400              10  RPT-LOT-ID                 PIC Z(6)9.                   
003500              10  FILLER                     PIC X(01).                   
003600              10  RPT-LOT-ACCT               PIC 9(05).                   
003700              10  FILLER                     PIC X(01).                   
003800              10  RPT-LOT-INSTR              PIC X(06).                   
003900              10  FILLER                     PIC X(01).                   
004000              10  RPT-LOT-CONTRACT           PIC X(20).                   
004100              10  FILLER                     PIC X(01).                   
004200              10  RPT-LOT-DIR                PIC X(05).                   
004300              10  FILLER                     PIC X(01).                   
004400              10  RPT-LOT-OPENED-QTY         PIC -ZZ,ZZ9.9999.            
004500              10  FILLER                     PIC X(01).                   
004600              10  RPT-LOT-CLOSED-QTY         PIC -ZZ,ZZ9.9999.            
004700              10  FILLER                     PIC X(01).                   
004800              10  RPT-LOT-STATUS             PIC X(06).                   
004900              10  FILLER                     PIC X(01).                   
005000              10  RPT-LOT-REALIZED-PL        PIC -ZZZ,ZZZ,ZZ9.99.         
005100              10  FILLER                      PIC X(36).                  
005200      * REPORT 2 - ACCOUNT POSITION/VALUATION REPORT.                     
005300           05  RPT-POS-LINE REDEFINES RPT-LOT-LINE.                       
005400              10  RPT-POS-ACCT               PIC 9(05).                   
005500              10  FILLER                     PIC X(01).                   
005600              10  RPT-POS-SYMBOL             PIC X(10).                   
005700              10  FILLER                     PIC X(01).                   
005800              10  RPT-POS-QTY                PIC -ZZ,ZZ9.9999.            
005900              10  FILLER                     PIC X(01).                   
006000              10  RPT-POS-AVG-COST           PIC -Z,ZZ9.9999.             
006100              10  FILLER                     PIC X(01).                   
006200              10  RPT-POS-CURR-PRICE         PIC -Z,ZZ9.9999.             
006300              10  FILLER                     PIC X(01).                   
006400              10  RPT-POS-MKT-VALUE          PIC -ZZZ,ZZZ,ZZ9.99.         
006500              10  FILLER                     PIC X(01).                   
006600              10  RPT-POS-COST-BASIS         PIC -ZZZ,ZZZ,ZZ9.99.         
006700              10  FILLER                     PIC X(01).                   
006800              10  RPT-POS-GAIN-LOSS          PIC -ZZZ,ZZZ,ZZ9.99.         
006900              10  FILLER                     PIC X(01).                   
007000              10  RPT-POS-GAIN-LOSS-PCT      PIC -ZZ9.99.                 
007100              10  FILLER                     PIC X(01).                   
007200              10  RPT-POS-DAILY-CHG          PIC -ZZ,ZZ9.99.              
007300              10  FILLER                      PIC X(12).                  
007400      * REPORT 3 - PORTFOLIO METRICS SUMMARY LINE.                        
007500           05  RPT-MET-LINE REDEFINES RPT-LOT-LINE.                       
007600              10  RPT-MET-TOT-REALIZED       PIC -ZZZ,ZZZ,ZZ9.99.         
007700              10  FILLER                     PIC X(01).                   
007800              10  RPT-MET-TOT-UNREALIZED     PIC -ZZZ,ZZZ,ZZ9.99.         
007900              10  FILLER                     PIC X(01).                   
008000              10  RPT-MET-TRADES             PIC 9(05).                   
008100              10  FILLER                     PIC X(01).                   
008200              10  RPT-MET-WINNERS            PIC 9(05).                   
008300              10  FILLER                     PIC X(01).                   
008400              10  RPT-MET-LOSERS             PIC 9(05).                   
008500              10  FILLER                     PIC X(01).                   
008600              10  RPT-MET-WIN-RATE           PIC -ZZ9.99.                 
008700              10  FILLER                      PIC X(75).                  
008800      * REPORT 3 - CUMULATIVE P/L TIME SERIES DETAIL LINE.                
008900           05  RPT-TMSR-LINE REDEFINES RPT-LOT-LINE.                      
009000              10  RPT-TMSR-DATE              PIC X(10).                   
009100              10  FILLER                     PIC X(01).                   
009200              10  RPT-TMSR-CUM-PL            PIC -ZZZ,ZZZ,ZZ9.99.         
009300              10  FILLER                      PIC X(106).                 
009400      * REPORT 4 - TRANSACTION LISTING DETAIL LINE.                       
009500           05  RPT-TXL-LINE REDEFINES RPT-LOT-LINE.                       
009600              10  RPT-TXL-ID                 PIC Z(8)9.                   
009700              10  FILLER                     PIC X(01).                   
009800              10  RPT-TXL-DATE               PIC X(10).                   
009900              10  FILLER                     PIC X(01).                   
010000              10  RPT-TXL-TYPE               PIC X(12).                   
010100              10  FILLER                     PIC X(01).                   
010200              10  RPT-TXL-SYMBOL             PIC X(10).                   
010300              10  FILLER                     PIC X(01).                   
010400              10  RPT-TXL-QTY                PIC -ZZ,ZZ9.9999.            
010500              10  FILLER                     PIC X(01).                   
010600              10  RPT-TXL-PRICE              PIC -Z,ZZ9.9999.             
010700              10  FILLER                     PIC X(01).                   
010800              10  RPT-TXL-AMOUNT             PIC -ZZZ,ZZZ,ZZ9.99.         
010900              10  FILLER                     PIC X(01).                   
011000              10  RPT-TXL-OPT-FLAG           PIC X(01).                   
011100              10  FILLER                     PIC X(01).                   
011200              10  RPT-TXL-ACTION             PIC X(14).                   
011300              10  FILLER                      PIC X(30).                  
011400      * REPORT 5 - TRADE GROUP DETAIL LINE.                               
011500           05  RPT-GRP-LINE REDEFINES RPT-LOT-LINE.                       
011600              10  RPT-GRP-ID                 PIC Z(4)9.                   
011700              10  FILLER                     PIC X(01).                   
011800              10  RPT-GRP-REF-ID             PIC X(20).                   
011900              10  FILLER                     PIC X(01).                   
012000              10  RPT-GRP-NAME               PIC X(40).                   
012100              10  FILLER                     PIC X(01).                   
012200              10  RPT-GRP-MEMBER-CT          PIC 9(03).                   
012300              10  FILLER                     PIC X(01).                   
012400              10  RPT-GRP-PL                 PIC -ZZZ,ZZZ,ZZ9.99.         
012500              10  FILLER                      PIC X(45).                  
012600       WORKING-STORAGE SECTION.                                           
012700       PROCEDURE DIVISION.                                                
012800           STOP RUN.                                                      
