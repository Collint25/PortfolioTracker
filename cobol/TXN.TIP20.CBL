000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRADE-TRANSACTION-DETAIL.                              
000300           AUTHOR. R. W. MAYBERRY.                                        
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 03/14/1986.                                      
000600           DATE-COMPILED. 03/14/1986.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 031486    RWM   CR-4471    ORIGINAL LAYOUT                        
001300      * 091187    RWM   CR-4688    ADD OPTION ACTN+STRIKE FLDS            
001400      * 052289    JKL   CR-5190    WIDEN AMOUNT TO 11,2                   
001500      * 110490    JKL   PR-0933    ADD UNDERLYING SYMBOL                  
001600      * 071592    TPB   CR-5602    ADD EXT-REF-ID FOR MULTI-LEG           
001700      * 042694    TPB   PR-1187    WIDEN QUANTITY TO 9,4                  
001800      * 081596    DMS   CR-6044    ADD DESCRIPTION TEXT FIELD             
001900      * 021998    CAH   Y2K-0041   CENTURY WINDOW TRADE/EXPR              
002000      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
002100      * 060501    SLK   CR-6511    ADD OPTION-TYPE 88-LEVELS              
002200      * 091403    GCN   PR-1940    DOC REVIEW - NO FLD CHANGE             
002300      *----------------------------------------------------               
002400       ENVIRONMENT DIVISION.                                              
002500       CONFIGURATION SECTION.                                             
002600       SPECIAL-NAMES.                                                     
002700           C01 IS TOP-OF-FORM.                                            
002800       INPUT-OUTPUT SECTION.                                              
002900       FILE-CONTROL.                                                      
003000           SELECT TRANSACT ASSIGN TO "TRANSACT".                          
003100       DATA DIVISION.                                                     
003200       FILE SECTION.                                                      
003300       FD  TRANSACT.                                                      
003400       01  TXN-RECORD-AREA.                                               
003500      * TXN-RECORD-CD IDENTIFIES THE ONE DETAIL TYPE CARRIED              
003600      * ON TRANSACT -- KEPT FOR CONSISTENCY WITH OTHER DST                
003700      * COPYBOOKS THAT CARRY MULTIPLE RECORD TYPES.                       
003800           05  TXN-RECORD-CD              PIC X(01).                      
003900              88  TXN-DETAIL-RECORD            VALUE 'T'.                 
004000           05  TXN-ID-NBR                 PIC 9(09).                      
004100           05  TXN-ACCT-ID                PIC 9(05).                      
004200           05  TXN-EXT-REF-ID             PIC X(20).                      
004300           05  TXN-SYMBOL-ID              PIC X(10).                      
004400           05  TXN-TRADE-DTE.                                             
004500              10  TXN-TRADE-YYYY-DTE.                                     
004600                  15  TXN-TRADE-CC-DTE       PIC 9(02).                   
004700                  15  TXN-TRADE-YY-DTE       PIC 9(02).                   
004800              10  TXN-TRADE-MM-DTE           PIC 9(02).                   
004900              10  TXN-TRADE-DD-DTE           PIC 9(02).                   
005000           05  TXN-TRADE-DTE-NBR REDEFINES                                
005100              TXN-TRADE-DTE              PIC 9(08).                       
005200           05  TXN-TYPE-CD                PIC X(12).                      
005300              88  TXN-TYPE-BUY                  VALUE 'BUY'.              
005400              88  TXN-TYPE-SELL                 VALUE 'SELL'.             
005500              88  TXN-TYPE-DIVIDEND             VALUE 'DIVIDEND'.         
005600           05  TXN-QUANTITY-AT            PIC S9(09)V9(4).                
005700           05  TXN-PRICE-AT               PIC S9(09)V9(4).                
005800           05  TXN-AMOUNT-AT              PIC S9(11)V9(2).                
005900           05  TXN-OPTION-CD              PIC X(01).                      
006000              88  TXN-IS-OPTION                 VALUE 'Y'.                
006100              88  TXN-NOT-OPTION                VALUE 'N'.                
006200           05  TXN-OPTION-TYPE-CD         PIC X(04).                      
006300              88  TXN-OPTION-CALL               VALUE 'CALL'.             
006400              88  TXN-OPTION-PUT                VALUE 'PUT'.              
006500           05  TXN-STRIKE-PRICE-AT        PIC S9(07)V9(2).                
006600           05  TXN-EXPIRE-DTE.                                            
006700              10  TXN-EXPIRE-YYYY-DTE.                                    
006800                  15  TXN-EXPIRE-CC-DTE      PIC 9(02).                   
006900                  15  TXN-EXPIRE-YY-DTE      PIC 9(02).                   
007000              10  TXN-EXPIRE-MM-DTE          PIC 9(02).                   
007100              10  TXN-EXPIRE-DD-DTE          PIC 9(02).                   
007200           05  TXN-EXPIRE-DTE-NBR REDEFINES                               
007300              TXN-EXPIRE-DTE             PIC 9(08).                       
007400           05  TXN-UNDERLYING-ID          PIC X(10).                      
007500           05  TXN-OPTION-ACTION-CD       PIC X(14).                      
007600              88  TXN-ACTION-BUY-OPEN           VALUE                     
007700                  'BUY_TO_OPEN'.                                          
007800              88  TXN-ACTION-SELL-OPEN          VALUE                     
007900                  'SELL_TO_OPEN'.                                         
008000              88  TXN-ACTION-SELL-CLOSE         VALUE                     
008100                  'SELL_TO_CLOSE'.                                        
008200              88  TXN-ACTION-BUY-CLOSE          VALUE                     
008300                  'BUY_TO_CLOSE'.                                         
008400           05  TXN-DESCRIPTION-TXT       PIC X(50).                       
008500           05  FILLER                     PIC X(05).                      
008600       WORKING-STORAGE SECTION.                                           
008700       PROCEDURE DIVISION.                                                
008800           STOP RUN.                                                      
