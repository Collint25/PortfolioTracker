000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. TRANSACTION-LISTING.                                   
000300           AUTHOR. G. C. NAKASHIMA.                                       
000400           INSTALLATION. DST SYSTEMS INC - KANSAS CITY MO.                
000500           DATE-WRITTEN. 09/10/1994.                                      
000600           DATE-COMPILED. 09/10/1994.                                     
000700           SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
000800      *----------------------------------------------------               
000900      * CHANGE LOG                                                        
001000      * DATE     BY    REQUEST    DESCRIPTION                             
001100      *----------------------------------------------------               
001200      * 091094    GCN   CR-5890    ORIGINAL - ACCOUNT FILTER ONLY         
001300      * 031895    GCN   PR-1310    ADD SYMBOL INCL/EXCL LISTS             
001400      * 031895    GCN   PR-1310    ADD TYPE INCL/EXCL LISTS               
001500      * 072296    DMS   CR-6090    ADD DATE RANGE AND SEARCH              
001600      * 021998    CAH   Y2K-0041   CENTURY REVIEW - NO DATES              
001700      * 112999    CAH   Y2K-0199   Y2K FINAL CERT                         
001800      * 091403    GCN   PR-1945    ADD OPTN FLAG/TYPE/ACTN TEST           
001900      * 091403    GCN   PR-1945    ADD SORT-FIELD, PAGINATION             
002000      * 051209    RHL   CR-6711    PARMCARD FILE ADDED - FILTER/          
002100      * 051209    RHL   CR-6711       SORT/PAGE WAS NEVER READ            
002200      * 062209    RHL   PR-2052    3100-INSERTION-PASS COMPARED           
002300      * 062209    RHL   PR-2052       VS LIVE SLOT I, NOT SAVED           
002400      * 062209    RHL   PR-2052       TEMP - WIDEN TEMP TO MATCH          
002500      * 062209    RHL   PR-2052       WS-SEL-ENTRY, FIX COMPARE           
002600      *----------------------------------------------------               
002700       ENVIRONMENT DIVISION.                                              
002800       CONFIGURATION SECTION.                                             
002900       SPECIAL-NAMES.                                                     
003000           C01 IS TOP-OF-FORM.                                            
003100       INPUT-OUTPUT SECTION.                                              
003200       FILE-CONTROL.                                                      
003300           SELECT TRANSACT ASSIGN TO "TRANSACT".                          
003400           SELECT PARMCARD ASSIGN TO "PARMCARD".                          
003500           SELECT RPTFILE ASSIGN TO "RPTFILE"                             
003600              ORGANIZATION IS LINE SEQUENTIAL.                            
003700       DATA DIVISION.                                                     
003800       FILE SECTION.                                                      
003900      * INPUT ACTIVITY MASTER - SEE COPYBOOK TXN.                         
004000       FD  TRANSACT.                                                      
004100           COPY TXN.                                                      
004200      * U8 FILTER/SORT/PAGE CARD - ONE RECORD, OPTIONAL. SEE              
004300      * WS-FILTER-CARD BELOW FOR THE FIELD-BY-FIELD MEANING.              
004400       FD  PARMCARD.                                                      
004500       01  PARMCARD-RECORD.                                               
004600           05  PC-FILTER-ACCT-ID        PIC 9(05).                        
004700           05  PC-FILTER-DATE-FROM      PIC 9(08).                        
004800           05  PC-FILTER-DATE-TO        PIC 9(08).                        
004900           05  PC-FILTER-SEARCH-TXT     PIC X(50).                        
005000           05  PC-FILTER-OPTION-CD      PIC X(01).                        
005100           05  PC-FILTER-OPT-TYPE-CD    PIC X(04).                        
005200           05  PC-FILTER-OPT-ACTN-CD    PIC X(14).                        
005300           05  PC-SYM-LIST-MODE         PIC X(01).                        
005400           05  PC-SYM-LIST-COUNT        PIC 9(02).                        
005500           05  PC-SYM-LIST OCCURS 10 TIMES PIC X(10).                     
005600           05  PC-TYP-LIST-MODE         PIC X(01).                        
005700           05  PC-TYP-LIST-COUNT        PIC 9(02).                        
005800           05  PC-TYP-LIST OCCURS 10 TIMES PIC X(12).                     
005900           05  PC-SORT-FIELD-CD         PIC X(01).                        
006000           05  PC-SORT-DIR-CD           PIC X(01).                        
006100           05  PC-REQUEST-PAGE          PIC 9(05).                        
006200           05  PC-REQUEST-PER-PAGE      PIC 9(05).                        
006300           05  FILLER                   PIC X(20).                        
006400      * PRINT LINE - SEE COPYBOOK RPT, RPT-TXL-LINE VIEW.                 
006500       FD  RPTFILE.                                                       
006600           COPY RPT.                                                      
006700       WORKING-STORAGE SECTION.                                           
006800       77  WS-EOF-SW                  PIC X(01) VALUE 'N'.                
006900              88  WS-END-OF-TRANSACT             VALUE 'Y'.               
007000       77  WS-TXN-COUNT               PIC S9(05) COMP VALUE 0.            
007100       77  WS-SEL-COUNT               PIC S9(05) COMP VALUE 0.            
007200       77  WS-LOAD-IDX                PIC S9(05) COMP VALUE 0.            
007300       77  WS-SORT-I                  PIC S9(05) COMP VALUE 0.            
007400       77  WS-SORT-J                  PIC S9(05) COMP VALUE 0.            
007500       77  WS-SORT-J2                 PIC S9(05) COMP VALUE 0.            
007600       77  WS-PAGE-START              PIC S9(05) COMP VALUE 0.            
007700       77  WS-PAGE-END                PIC S9(05) COMP VALUE 0.            
007800       77  WS-TOTAL-PAGES             PIC S9(05) COMP VALUE 0.            
007900       77  WS-PASS-SW                 PIC X(01) VALUE 'Y'.                
008000              88  WS-RECORD-PASSES                VALUE 'Y'.              
008100      * ALL FILTER/SORT/PAGE CRITERIA BELOW ARE LOADED OFF                
008200      * THE PARMCARD FILE BY 0100-READ-PARMCARD; A MISSING                
008300      * OR BLANK DECK LEAVES THE VALUE-CLAUSE DEFAULTS BELOW              
008400      * IN PLACE - SELECT-ALL / DEFAULT-SORT / PAGE-1 - SO                
008500      * THE REST OF THIS PROGRAM NEVER HAS TO TEST FOR A                  
008600      * MISSING CARD ITSELF (CR-6711).                                    
008700       01  WS-FILTER-CARD.                                                
008800           05  WS-FILTER-ACCT-ID         PIC 9(05) VALUE 0.               
008900           05  WS-FILTER-DATE-FROM       PIC 9(08) VALUE 0.               
009000           05  WS-FILTER-DATE-TO         PIC 9(08) VALUE 0.               
009100           05  WS-FILTER-SEARCH-TXT      PIC X(50) VALUE SPACES.          
009200           05  WS-FILTER-OPTION-CD       PIC X(01) VALUE SPACE.           
009300           05  WS-FILTER-OPT-TYPE-CD     PIC X(04) VALUE SPACES.          
009400           05  WS-FILTER-OPT-ACTN-CD     PIC X(14) VALUE SPACES.          
009500           05  WS-SYM-LIST-MODE          PIC X(01) VALUE SPACE.           
009600              88  WS-SYM-LIST-INCLUDE            VALUE 'I'.               
009700              88  WS-SYM-LIST-EXCLUDE            VALUE 'X'.               
009800           05  WS-SYM-LIST-COUNT         PIC 9(02) VALUE 0.               
009900           05  WS-SYM-LIST OCCURS 10 TIMES                                
010000              PIC X(10).                                                  
010100           05  WS-TYP-LIST-MODE          PIC X(01) VALUE SPACE.           
010200              88  WS-TYP-LIST-INCLUDE            VALUE 'I'.               
010300              88  WS-TYP-LIST-EXCLUDE            VALUE 'X'.               
010400           05  WS-TYP-LIST-COUNT         PIC 9(02) VALUE 0.               
010500           05  WS-TYP-LIST OCCURS 10 TIMES                                
010600              PIC X(12).                                                  
010700           05  WS-SORT-FIELD-CD          PIC X(01) VALUE 'T'.             
010800              88  WS-SORT-BY-TRADE-DATE          VALUE 'T'.               
010900              88  WS-SORT-BY-AMOUNT              VALUE 'A'.               
011000              88  WS-SORT-BY-QUANTITY            VALUE 'Q'.               
011100           05  WS-SORT-DIR-CD            PIC X(01) VALUE 'D'.             
011200              88  WS-SORT-DESCENDING              VALUE 'D'.              
011300              88  WS-SORT-ASCENDING               VALUE 'A'.              
011400           05  WS-REQUEST-PAGE           PIC 9(05) VALUE 1.               
011500           05  WS-REQUEST-PER-PAGE       PIC 9(05) VALUE 50.              
011600           05  FILLER                    PIC X(01).                       
011700      * SCRATCH TABLE OF LOADED TRANSACT FIELDS NEEDED FOR                
011800      * FILTER TESTING, SORTING AND DISPLAY.                              
011900       01  WS-TXN-TABLE.                                                  
012000           05  WS-TXN-ENTRY OCCURS 3000 TIMES                             
012100              INDEXED BY TXN-IDX.                                         
012200                  10  WS-TXN-ID-NBR           PIC 9(09).                  
012300                  10  WS-TXN-ACCT-ID           PIC 9(05).                 
012400                  10  WS-TXN-SYMBOL-ID         PIC X(10).                 
012500                  10  WS-TXN-UNDERLYING-ID     PIC X(10).                 
012600                  10  WS-TXN-TRADE-DTE-NBR     PIC 9(08).                 
012700                  10  WS-TXN-TYPE-CD           PIC X(12).                 
012800                  10  WS-TXN-QUANTITY-AT       PIC S9(09)V9(4).           
012900                  10  WS-TXN-PRICE-AT          PIC S9(09)V9(4).           
013000                  10  WS-TXN-AMOUNT-AT         PIC S9(11)V9(2).           
013100                  10  WS-TXN-OPTION-CD         PIC X(01).                 
013200                  10  WS-TXN-OPT-TYPE-CD       PIC X(04).                 
013300                  10  WS-TXN-OPT-ACTN-CD       PIC X(14).                 
013400                  10  WS-TXN-DESCRIPTION-TXT   PIC X(50).                 
013500           05  FILLER                    PIC X(01).                       
013600      * SELECTED-AND-SORTED SUBSET OF THE ABOVE, PLUS A                   
013700      * SINGLE NUMERIC SORT KEY CHOSEN PER WS-SORT-FIELD-CD.              
013800       01  WS-SEL-TABLE.                                                  
013900           05  WS-SEL-ENTRY OCCURS 3000 TIMES                             
014000              INDEXED BY SEL-IDX.                                         
014100                  10  WS-SEL-SORTVAL           PIC S9(11)V9(4).           
014200                  10  WS-SEL-ID-NBR            PIC 9(09).                 
014300                  10  WS-SEL-SYMBOL-ID         PIC X(10).                 
014400                  10  WS-SEL-TRADE-DTE-NBR     PIC 9(08).                 
014500                  10  WS-SEL-TYPE-CD           PIC X(12).                 
014600                  10  WS-SEL-QUANTITY-AT       PIC S9(09)V9(4).           
014700                  10  WS-SEL-PRICE-AT          PIC S9(09)V9(4).           
014800                  10  WS-SEL-AMOUNT-AT         PIC S9(11)V9(2).           
014900                  10  WS-SEL-OPTION-CD         PIC X(01).                 
015000                  10  WS-SEL-OPT-ACTN-CD       PIC X(14).                 
015100           05  FILLER                    PIC X(01).                       
015200      * SHUTTLE-SORT HOLD AREA - MIRRORS WS-SEL-ENTRY FIELD               
015300      * FOR FIELD SO THE ROW BEING INSERTED IS SAVED HERE                 
015400      * BEFORE ANY SHIFTING STARTS (CR-6716).                             
015500       01  WS-SORT-TEMP.                                                  
015600           05  WS-TMP-SORTVAL            PIC S9(11)V9(4).                 
015700           05  WS-TMP-ID-NBR             PIC 9(09).                       
015800           05  WS-TMP-SYMBOL-ID          PIC X(10).                       
015900           05  WS-TMP-TRADE-DTE-NBR      PIC 9(08).                       
016000           05  WS-TMP-TYPE-CD            PIC X(12).                       
016100           05  WS-TMP-QUANTITY-AT        PIC S9(09)V9(4).                 
016200           05  WS-TMP-PRICE-AT           PIC S9(09)V9(4).                 
016300           05  WS-TMP-AMOUNT-AT          PIC S9(11)V9(2).                 
016400           05  WS-TMP-OPTION-CD          PIC X(01).                       
016500           05  WS-TMP-OPT-ACTN-CD        PIC X(14).                       
016600           05  FILLER                    PIC X(01).                       
016700       01  WS-WORK-IDX                PIC S9(02) COMP VALUE 0.            
016800       01  WS-DATE-DISPLAY            PIC X(10).                          
016900       01  WS-DATE-GROUP.                                                 
017000           05  WS-DATE-NUM               PIC 9(08).                       
017100           05  WS-DATE-NUM-R REDEFINES WS-DATE-NUM.                       
017200              10  WS-DATE-CC               PIC 9(02).                     
017300              10  WS-DATE-YY               PIC 9(02).                     
017400              10  WS-DATE-MM               PIC 9(02).                     
017500              10  WS-DATE-DD               PIC 9(02).                     
017600           05  FILLER                    PIC X(01).                       
017700       01  WS-SEARCH-UPPER            PIC X(50).                          
017800       01  WS-CMP-FIELD               PIC X(50).                          
017900       01  WS-SRCH-LEN                PIC S9(03) COMP VALUE 0.            
018000       01  WS-SRCH-POS                PIC S9(03) COMP VALUE 0.            
018100       01  WS-SRCH-MAXSTART           PIC S9(03) COMP VALUE 0.            
018200      * CASE-FOLD TABLE FOR SEARCH-TEXT MATCH - SEE PR-1310.              
018300       01  WS-ALPHA-LOWER             PIC X(26) VALUE                     
018400              "abcdefghijklmnopqrstuvwxyz".                               
018500       01  WS-ALPHA-UPPER             PIC X(26) VALUE                     
018600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
018700       01  WS-FOOTER-LINE.                                                
018800           05  FILLER PIC X(18) VALUE "SELECTED RECORDS:".                
018900           05  WS-FOOT-COUNT           PIC ZZZZ9.                         
019000           05  FILLER PIC X(10) VALUE "  PAGE".                           
019100           05  WS-FOOT-PAGE            PIC ZZ9.                           
019200           05  FILLER PIC X(06) VALUE " OF ".                             
019300           05  WS-FOOT-PAGES           PIC ZZ9.                           
019400           05  FILLER PIC X(87) VALUE SPACES.                             
019500       01  WS-HEAD-1.                                                     
019600           05  FILLER PIC X(32) VALUE                                     
019700              "TRANSACTION LISTING - REPORT 4".                           
019800           05  FILLER PIC X(100) VALUE SPACES.                            
019900       PROCEDURE DIVISION.                                                
020000       0000-MAIN-CONTROL.                                                 
020100           PERFORM 0100-READ-PARMCARD THRU 0100-EXIT.                     
020200           OPEN INPUT TRANSACT.                                           
020300           PERFORM 1000-READ-TRANSACT THRU 1000-EXIT.                     
020400           PERFORM 1100-LOAD-ONE-RECORD THRU 1100-EXIT                    
020500              UNTIL WS-END-OF-TRANSACT.                                   
020600           CLOSE TRANSACT.                                                
020700           PERFORM 2000-APPLY-FILTERS THRU 2000-EXIT                      
020800              VARYING TXN-IDX FROM 1 BY 1                                 
020900                  UNTIL TXN-IDX > WS-TXN-COUNT.                           
021000           PERFORM 3000-SORT-SELECTED THRU 3000-EXIT.                     
021100           PERFORM 3900-COMPUTE-PAGE-BOUNDS THRU 3900-EXIT.               
021200           OPEN OUTPUT RPTFILE.                                           
021300           PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.                      
021400           CLOSE RPTFILE.                                                 
021500           STOP RUN.                                                      
021600      * --- 0100 SERIES - OPTIONAL U8 FILTER/SORT/PAGE CARD ---           
021700       0100-READ-PARMCARD.                                                
021800           OPEN INPUT PARMCARD.                                           
021900           READ PARMCARD                                                  
022000              AT END                                                      
022100                  GO TO 0100-CLOSE.                                       
022200           MOVE PC-FILTER-ACCT-ID    TO WS-FILTER-ACCT-ID.                
022300           MOVE PC-FILTER-DATE-FROM  TO WS-FILTER-DATE-FROM.              
022400           MOVE PC-FILTER-DATE-TO    TO WS-FILTER-DATE-TO.                
022500           MOVE PC-FILTER-SEARCH-TXT TO WS-FILTER-SEARCH-TXT.             
022600           MOVE PC-FILTER-OPTION-CD  TO WS-FILTER-OPTION-CD.              
022700           MOVE PC-FILTER-OPT-TYPE-CD TO                                  
022800              WS-FILTER-OPT-TYPE-CD.                                      
022900           MOVE PC-FILTER-OPT-ACTN-CD TO                                  
023000              WS-FILTER-OPT-ACTN-CD.                                      
023100           MOVE PC-SORT-FIELD-CD     TO WS-SORT-FIELD-CD.                 
023200           MOVE PC-SORT-DIR-CD       TO WS-SORT-DIR-CD.                   
023300           IF PC-REQUEST-PAGE > 0                                         
023400              MOVE PC-REQUEST-PAGE TO WS-REQUEST-PAGE.                    
023500           IF PC-REQUEST-PER-PAGE > 0                                     
023600              MOVE PC-REQUEST-PER-PAGE TO WS-REQUEST-PER-PAGE.            
023700           MOVE PC-SYM-LIST-MODE     TO WS-SYM-LIST-MODE.                 
023800           MOVE PC-SYM-LIST-COUNT    TO WS-SYM-LIST-COUNT.                
023900           IF WS-SYM-LIST-COUNT > 0                                       
024000              PERFORM 0110-COPY-ONE-SYM THRU 0110-EXIT                    
024100                  VARYING WS-WORK-IDX FROM 1 BY 1                         
024200                      UNTIL WS-WORK-IDX > WS-SYM-LIST-COUNT.              
024300           MOVE PC-TYP-LIST-MODE     TO WS-TYP-LIST-MODE.                 
024400           MOVE PC-TYP-LIST-COUNT    TO WS-TYP-LIST-COUNT.                
024500           IF WS-TYP-LIST-COUNT > 0                                       
024600              PERFORM 0120-COPY-ONE-TYP THRU 0120-EXIT                    
024700                  VARYING WS-WORK-IDX FROM 1 BY 1                         
024800                      UNTIL WS-WORK-IDX > WS-TYP-LIST-COUNT.              
024900       0100-CLOSE.                                                        
025000           CLOSE PARMCARD.                                                
025100       0100-EXIT.                                                         
025200           EXIT.                                                          
025300       0110-COPY-ONE-SYM.                                                 
025400           MOVE PC-SYM-LIST (WS-WORK-IDX) TO                              
025500              WS-SYM-LIST (WS-WORK-IDX).                                  
025600       0110-EXIT.                                                         
025700           EXIT.                                                          
025800       0120-COPY-ONE-TYP.                                                 
025900           MOVE PC-TYP-LIST (WS-WORK-IDX) TO                              
026000              WS-TYP-LIST (WS-WORK-IDX).                                  
026100       0120-EXIT.                                                         
026200           EXIT.                                                          
026300      * --- 1000 SERIES - LOAD TRANSACT INTO WORK TABLE ---               
026400       1000-READ-TRANSACT.                                                
026500           READ TRANSACT                                                  
026600              AT END                                                      
026700                  SET WS-END-OF-TRANSACT TO TRUE                          
026800                  GO TO 1000-EXIT.                                        
026900       1000-EXIT.                                                         
027000           EXIT.                                                          
027100       1100-LOAD-ONE-RECORD.                                              
027200           ADD 1 TO WS-TXN-COUNT.                                         
027300           MOVE TXN-ID-NBR TO WS-TXN-ID-NBR (WS-TXN-COUNT).               
027400           MOVE TXN-ACCT-ID TO WS-TXN-ACCT-ID (WS-TXN-COUNT).             
027500           MOVE TXN-SYMBOL-ID TO WS-TXN-SYMBOL-ID                         
027600              (WS-TXN-COUNT).                                             
027700           MOVE TXN-UNDERLYING-ID TO WS-TXN-UNDERLYING-ID                 
027800              (WS-TXN-COUNT).                                             
027900           MOVE TXN-TRADE-DTE-NBR TO WS-TXN-TRADE-DTE-NBR                 
028000              (WS-TXN-COUNT).                                             
028100           MOVE TXN-TYPE-CD TO WS-TXN-TYPE-CD (WS-TXN-COUNT).             
028200           MOVE TXN-QUANTITY-AT TO WS-TXN-QUANTITY-AT                     
028300              (WS-TXN-COUNT).                                             
028400           MOVE TXN-PRICE-AT TO WS-TXN-PRICE-AT (WS-TXN-COUNT).           
028500           MOVE TXN-AMOUNT-AT TO WS-TXN-AMOUNT-AT                         
028600              (WS-TXN-COUNT).                                             
028700           MOVE TXN-OPTION-CD TO WS-TXN-OPTION-CD                         
028800              (WS-TXN-COUNT).                                             
028900           MOVE TXN-OPTION-TYPE-CD TO WS-TXN-OPT-TYPE-CD                  
029000              (WS-TXN-COUNT).                                             
029100           MOVE TXN-OPTION-ACTION-CD TO WS-TXN-OPT-ACTN-CD                
029200              (WS-TXN-COUNT).                                             
029300           MOVE TXN-DESCRIPTION-TXT TO                                    
029400              WS-TXN-DESCRIPTION-TXT (WS-TXN-COUNT).                      
029500           PERFORM 1000-READ-TRANSACT THRU 1000-EXIT.                     
029600       1100-EXIT.                                                         
029700           EXIT.                                                          
029800      * --- 2000 SERIES - U8 FILTER CHAIN, ONE ENTRY AT A TIME            
029900      * EACH TEST DROPS OUT TO 2190 THE MOMENT A CRITERION                
030000      * FAILS; A RECORD STILL IN BY 2180 IS SELECTED.                     
030100       2000-APPLY-FILTERS.                                                
030200           SET WS-RECORD-PASSES TO TRUE.                                  
030300           IF WS-FILTER-ACCT-ID NOT = 0                                   
030400              IF WS-TXN-ACCT-ID (TXN-IDX) NOT = WS-FILTER-ACCT-ID         
030500                  MOVE 'N' TO WS-PASS-SW                                  
030600                  GO TO 2190-TEST-EXIT.                                   
030700           PERFORM 2100-TEST-SYMBOL-LIST THRU 2100-EXIT.                  
030800           IF NOT WS-RECORD-PASSES                                        
030900              GO TO 2190-TEST-EXIT.                                       
031000           PERFORM 2120-TEST-TYPE-LIST THRU 2120-EXIT.                    
031100           IF NOT WS-RECORD-PASSES                                        
031200              GO TO 2190-TEST-EXIT.                                       
031300           IF WS-FILTER-DATE-FROM NOT = 0                                 
031400              IF WS-TXN-TRADE-DTE-NBR (TXN-IDX) <                         
031500                  WS-FILTER-DATE-FROM                                     
031600                  MOVE 'N' TO WS-PASS-SW                                  
031700                  GO TO 2190-TEST-EXIT.                                   
031800           IF WS-FILTER-DATE-TO NOT = 0                                   
031900              IF WS-TXN-TRADE-DTE-NBR (TXN-IDX) >                         
032000                  WS-FILTER-DATE-TO                                       
032100                  MOVE 'N' TO WS-PASS-SW                                  
032200                  GO TO 2190-TEST-EXIT.                                   
032300           PERFORM 2150-TEST-SEARCH-TEXT THRU 2150-EXIT.                  
032400           IF NOT WS-RECORD-PASSES                                        
032500              GO TO 2190-TEST-EXIT.                                       
032600           IF WS-FILTER-OPTION-CD NOT = SPACE                             
032700              IF WS-TXN-OPTION-CD (TXN-IDX) NOT =                         
032800                  WS-FILTER-OPTION-CD                                     
032900                  MOVE 'N' TO WS-PASS-SW                                  
033000                  GO TO 2190-TEST-EXIT.                                   
033100           IF WS-FILTER-OPT-TYPE-CD NOT = SPACES                          
033200              IF WS-TXN-OPT-TYPE-CD (TXN-IDX) NOT =                       
033300                  WS-FILTER-OPT-TYPE-CD                                   
033400                  MOVE 'N' TO WS-PASS-SW                                  
033500                  GO TO 2190-TEST-EXIT.                                   
033600           IF WS-FILTER-OPT-ACTN-CD NOT = SPACES                          
033700              IF WS-TXN-OPT-ACTN-CD (TXN-IDX) NOT =                       
033800                  WS-FILTER-OPT-ACTN-CD                                   
033900                  MOVE 'N' TO WS-PASS-SW                                  
034000                  GO TO 2190-TEST-EXIT.                                   
034100       2190-TEST-EXIT.                                                    
034200           IF WS-RECORD-PASSES                                            
034300              PERFORM 2800-ADD-TO-SELECTED THRU 2800-EXIT.                
034400       2000-EXIT.                                                         
034500           EXIT.                                                          
034600      * WS-PASS-SW IS SET 'Y' WHEN EITHER THE SYMBOL OR THE               
034700      * UNDERLYING SYMBOL MATCHES AN ENTRY IN THE LIST (THE               
034800      * LIST IS NEVER LOADED WITH A BLANK ENTRY, SO A BLANK               
034900      * UNDERLYING CANNOT ITSELF PRODUCE A MATCH).  INCLUDE               
035000      * MODE PASSES THE RECORD ONLY WHEN A MATCH WAS FOUND;               
035100      * EXCLUDE MODE PASSES IT ONLY WHEN NO MATCH WAS FOUND.              
035200       2100-TEST-SYMBOL-LIST.                                             
035300           SET WS-RECORD-PASSES TO TRUE.                                  
035400           IF WS-SYM-LIST-COUNT = 0                                       
035500              GO TO 2100-EXIT.                                            
035600           SET WS-PASS-SW TO 'N'.                                         
035700           PERFORM 2110-SCAN-SYMBOL THRU 2110-EXIT                        
035800              VARYING WS-WORK-IDX FROM 1 BY 1                             
035900                  UNTIL WS-WORK-IDX > WS-SYM-LIST-COUNT.                  
036000           IF WS-SYM-LIST-INCLUDE                                         
036100              IF WS-PASS-SW = 'Y'                                         
036200                  SET WS-RECORD-PASSES TO TRUE                            
036300              ELSE                                                        
036400                  SET WS-PASS-SW TO 'N' WS-RECORD-PASSES                  
036500                      TO FALSE                                            
036600           ELSE                                                           
036700              IF WS-PASS-SW = 'Y'                                         
036800                  SET WS-PASS-SW TO 'N' WS-RECORD-PASSES TO FALSE         
036900              ELSE                                                        
037000                  SET WS-RECORD-PASSES TO TRUE.                           
037100       2100-EXIT.                                                         
037200           EXIT.                                                          
037300       2110-SCAN-SYMBOL.                                                  
037400           IF WS-TXN-SYMBOL-ID (TXN-IDX) = WS-SYM-LIST                    
037500              (WS-WORK-IDX)                                               
037600              MOVE 'Y' TO WS-PASS-SW.                                     
037700           IF WS-TXN-UNDERLYING-ID (TXN-IDX) = WS-SYM-LIST                
037800              (WS-WORK-IDX)                                               
037900              MOVE 'Y' TO WS-PASS-SW.                                     
038000       2110-EXIT.                                                         
038100           EXIT.                                                          
038200       2120-TEST-TYPE-LIST.                                               
038300           SET WS-RECORD-PASSES TO TRUE.                                  
038400           IF WS-TYP-LIST-COUNT = 0                                       
038500              GO TO 2120-EXIT.                                            
038600           SET WS-PASS-SW TO 'N'.                                         
038700           PERFORM 2130-SCAN-TYPE THRU 2130-EXIT                          
038800              VARYING WS-WORK-IDX FROM 1 BY 1                             
038900                  UNTIL WS-WORK-IDX > WS-TYP-LIST-COUNT.                  
039000           IF WS-TYP-LIST-INCLUDE                                         
039100              IF WS-PASS-SW = 'N'                                         
039200                  SET WS-RECORD-PASSES TO FALSE                           
039300           ELSE                                                           
039400              IF WS-PASS-SW = 'Y'                                         
039500                  SET WS-RECORD-PASSES TO FALSE.                          
039600       2120-EXIT.                                                         
039700           EXIT.                                                          
039800       2130-SCAN-TYPE.                                                    
039900           IF WS-TXN-TYPE-CD (TXN-IDX) = WS-TYP-LIST                      
040000              (WS-WORK-IDX)                                               
040100              MOVE 'Y' TO WS-PASS-SW.                                     
040200       2130-EXIT.                                                         
040300           EXIT.                                                          
040400      * CASE-INSENSITIVE SUBSTRING SEARCH OVER SYMBOL,                    
040500      * UNDERLYING AND DESCRIPTION, USING THE SHOP CASE-FOLD              
040600      * TABLE ABOVE RATHER THAN A COMPILER UPPERCASE FUNCTION.            
040700       2150-TEST-SEARCH-TEXT.                                             
040800           SET WS-RECORD-PASSES TO TRUE.                                  
040900           IF WS-FILTER-SEARCH-TXT = SPACES                               
041000              GO TO 2150-EXIT.                                            
041100           MOVE WS-FILTER-SEARCH-TXT TO WS-SEARCH-UPPER.                  
041200           INSPECT WS-SEARCH-UPPER CONVERTING WS-ALPHA-LOWER              
041300              TO WS-ALPHA-UPPER.                                          
041400           PERFORM 2151-TRIM-SRCH-LEN THRU 2151-EXIT                      
041500              VARYING WS-SRCH-LEN FROM 50 BY -1                           
041600                  UNTIL WS-SRCH-LEN = 0                                   
041700                  OR WS-SEARCH-UPPER (WS-SRCH-LEN:1) NOT = SPACE.         
041800           SET WS-PASS-SW TO 'N'.                                         
041900           IF WS-TXN-SYMBOL-ID (TXN-IDX) NOT = SPACES                     
042000              MOVE SPACES TO WS-CMP-FIELD                                 
042100              MOVE WS-TXN-SYMBOL-ID (TXN-IDX) TO WS-CMP-FIELD             
042200              INSPECT WS-CMP-FIELD CONVERTING WS-ALPHA-LOWER              
042300                  TO WS-ALPHA-UPPER                                       
042400              PERFORM 2157-SCAN-FIELD THRU 2157-EXIT.                     
042500           IF WS-PASS-SW = 'N'                                            
042600              IF WS-TXN-UNDERLYING-ID (TXN-IDX) NOT = SPACES              
042700                  MOVE SPACES TO WS-CMP-FIELD                             
042800                  MOVE WS-TXN-UNDERLYING-ID (TXN-IDX) TO                  
042900                      WS-CMP-FIELD                                        
043000                  INSPECT WS-CMP-FIELD CONVERTING WS-ALPHA-LOWER          
043100                      TO WS-ALPHA-UPPER                                   
043200                  PERFORM 2157-SCAN-FIELD THRU 2157-EXIT.                 
043300           IF WS-PASS-SW = 'N'                                            
043400              IF WS-TXN-DESCRIPTION-TXT (TXN-IDX) NOT = SPACES            
043500                  MOVE WS-TXN-DESCRIPTION-TXT (TXN-IDX) TO                
043600                      WS-CMP-FIELD                                        
043700                  INSPECT WS-CMP-FIELD CONVERTING WS-ALPHA-LOWER          
043800                      TO WS-ALPHA-UPPER                                   
043900                  PERFORM 2157-SCAN-FIELD THRU 2157-EXIT.                 
044000           IF WS-PASS-SW = 'N'                                            
044100              SET WS-RECORD-PASSES TO FALSE.                              
044200       2150-EXIT.                                                         
044300           EXIT.                                                          
044400      * REVERSE SCAN TO FIND LENGTH OF SEARCH TEXT LESS                   
044500      * TRAILING SPACES - NO BODY NEEDED, TEST DOES THE WORK.             
044600       2151-TRIM-SRCH-LEN.                                                
044700           CONTINUE.                                                      
044800       2151-EXIT.                                                         
044900           EXIT.                                                          
045000      * SCAN WS-CMP-FIELD FOR WS-SEARCH-UPPER AS A SUBSTRING              
045100      * STARTING AT EVERY POSSIBLE POSITION; SETS WS-PASS-SW              
045200      * TO 'Y' ON THE FIRST MATCH FOUND.                                  
045300       2157-SCAN-FIELD.                                                   
045400           COMPUTE WS-SRCH-MAXSTART = 51 - WS-SRCH-LEN.                   
045500           IF WS-SRCH-MAXSTART < 1                                        
045600              GO TO 2157-EXIT.                                            
045700           PERFORM 2158-TRY-POSITION THRU 2158-EXIT                       
045800              VARYING WS-SRCH-POS FROM 1 BY 1                             
045900                  UNTIL WS-SRCH-POS > WS-SRCH-MAXSTART                    
046000                  OR WS-PASS-SW = 'Y'.                                    
046100       2157-EXIT.                                                         
046200           EXIT.                                                          
046300       2158-TRY-POSITION.                                                 
046400           IF WS-CMP-FIELD (WS-SRCH-POS:WS-SRCH-LEN) =                    
046500              WS-SEARCH-UPPER (1:WS-SRCH-LEN)                             
046600              MOVE 'Y' TO WS-PASS-SW.                                     
046700       2158-EXIT.                                                         
046800           EXIT.                                                          
046900       2800-ADD-TO-SELECTED.                                              
047000           ADD 1 TO WS-SEL-COUNT.                                         
047100           MOVE WS-TXN-ID-NBR (TXN-IDX) TO                                
047200              WS-SEL-ID-NBR (WS-SEL-COUNT).                               
047300           MOVE WS-TXN-SYMBOL-ID (TXN-IDX) TO                             
047400              WS-SEL-SYMBOL-ID (WS-SEL-COUNT).                            
047500           MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                         
047600              WS-SEL-TRADE-DTE-NBR (WS-SEL-COUNT).                        
047700           MOVE WS-TXN-TYPE-CD (TXN-IDX) TO                               
047800              WS-SEL-TYPE-CD (WS-SEL-COUNT).                              
047900           MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                           
048000              WS-SEL-QUANTITY-AT (WS-SEL-COUNT).                          
048100           MOVE WS-TXN-PRICE-AT (TXN-IDX) TO                              
048200              WS-SEL-PRICE-AT (WS-SEL-COUNT).                             
048300           MOVE WS-TXN-AMOUNT-AT (TXN-IDX) TO                             
048400              WS-SEL-AMOUNT-AT (WS-SEL-COUNT).                            
048500           MOVE WS-TXN-OPTION-CD (TXN-IDX) TO                             
048600              WS-SEL-OPTION-CD (WS-SEL-COUNT).                            
048700           MOVE WS-TXN-OPT-ACTN-CD (TXN-IDX) TO                           
048800              WS-SEL-OPT-ACTN-CD (WS-SEL-COUNT).                          
048900           IF WS-SORT-BY-AMOUNT                                           
049000              MOVE WS-TXN-AMOUNT-AT (TXN-IDX) TO                          
049100                  WS-SEL-SORTVAL (WS-SEL-COUNT)                           
049200           ELSE                                                           
049300              IF WS-SORT-BY-QUANTITY                                      
049400                  MOVE WS-TXN-QUANTITY-AT (TXN-IDX) TO                    
049500                      WS-SEL-SORTVAL (WS-SEL-COUNT)                       
049600              ELSE                                                        
049700                  MOVE WS-TXN-TRADE-DTE-NBR (TXN-IDX) TO                  
049800                      WS-SEL-SORTVAL (WS-SEL-COUNT).                      
049900       2800-EXIT.                                                         
050000           EXIT.                                                          
050100      * --- 3000 SERIES - INSERTION SORT ON WS-SEL-SORTVAL,               
050200      * DIRECTION PER WS-SORT-DIR-CD (DEFAULT DESCENDING).                
050300       3000-SORT-SELECTED.                                                
050400           IF WS-SEL-COUNT > 1                                            
050500              PERFORM 3100-INSERTION-PASS THRU 3100-EXIT                  
050600                  VARYING WS-SORT-I FROM 2 BY 1                           
050700                      UNTIL WS-SORT-I > WS-SEL-COUNT.                     
050800       3000-EXIT.                                                         
050900           EXIT.                                                          
051000       3100-INSERTION-PASS.                                               
051100           MOVE WS-SEL-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.                 
051200           COMPUTE WS-SORT-J = WS-SORT-I - 1.                             
051300       3110-SHIFT-TEST.                                                   
051400           IF WS-SORT-J < 1                                               
051500              GO TO 3130-INSERT-TEMP.                                     
051600           IF WS-SORT-ASCENDING                                           
051700              IF WS-SEL-SORTVAL (WS-SORT-J) NOT >                         
051800                  WS-TMP-SORTVAL                                          
051900                  GO TO 3130-INSERT-TEMP                                  
052000           ELSE                                                           
052100              IF WS-SEL-SORTVAL (WS-SORT-J) NOT <                         
052200                  WS-TMP-SORTVAL                                          
052300                  GO TO 3130-INSERT-TEMP.                                 
052400      * NOTE - COMPARE ABOVE IS AGAINST WS-TMP-SORTVAL, THE               
052500      * VALUE SAVED OFF SLOT I BEFORE SHIFTING STARTED - SLOT             
052600      * I ITSELF GETS OVERWRITTEN BY THE FIRST SHIFT (CR-6716).           
052700           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
052800           MOVE WS-SEL-ENTRY (WS-SORT-J) TO                               
052900              WS-SEL-ENTRY (WS-SORT-J2).                                  
053000           COMPUTE WS-SORT-J = WS-SORT-J - 1.                             
053100           GO TO 3110-SHIFT-TEST.                                         
053200       3130-INSERT-TEMP.                                                  
053300           COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                            
053400           MOVE WS-SORT-TEMP TO WS-SEL-ENTRY (WS-SORT-J2).                
053500       3100-EXIT.                                                         
053600           EXIT.                                                          
053700       3900-COMPUTE-PAGE-BOUNDS.                                          
053800           IF WS-REQUEST-PAGE < 1                                         
053900              MOVE 1 TO WS-REQUEST-PAGE.                                  
054000           IF WS-REQUEST-PER-PAGE < 1                                     
054100              MOVE 50 TO WS-REQUEST-PER-PAGE.                             
054200           COMPUTE WS-PAGE-START =                                        
054300              (WS-REQUEST-PAGE - 1) * WS-REQUEST-PER-PAGE + 1.            
054400           COMPUTE WS-PAGE-END =                                          
054500              WS-PAGE-START + WS-REQUEST-PER-PAGE - 1.                    
054600           IF WS-PAGE-END > WS-SEL-COUNT                                  
054700              MOVE WS-SEL-COUNT TO WS-PAGE-END.                           
054800           COMPUTE WS-TOTAL-PAGES =                                       
054900              (WS-SEL-COUNT + WS-REQUEST-PER-PAGE - 1) /                  
055000                  WS-REQUEST-PER-PAGE.                                    
055100       3900-EXIT.                                                         
055200           EXIT.                                                          
055300      * --- 4000 SERIES - REPORT 4 PRINT, ONE PAGE WINDOW ---             
055400       4000-PRINT-REPORT.                                                 
055500           WRITE RPT-PRINT-LINE FROM WS-HEAD-1.                           
055600           IF WS-PAGE-START <= WS-PAGE-END                                
055700              PERFORM 4100-PRINT-ONE-LINE THRU 4100-EXIT                  
055800                  VARYING SEL-IDX FROM WS-PAGE-START BY 1                 
055900                      UNTIL SEL-IDX > WS-PAGE-END.                        
056000           PERFORM 4900-PRINT-FOOTER THRU 4900-EXIT.                      
056100       4000-EXIT.                                                         
056200           EXIT.                                                          
056300       4100-PRINT-ONE-LINE.                                               
056400           MOVE WS-SEL-TRADE-DTE-NBR (SEL-IDX) TO WS-DATE-NUM.            
056500           PERFORM 4150-FORMAT-DATE THRU 4150-EXIT.                       
056600           MOVE SPACES TO RPT-TXL-LINE.                                   
056700           MOVE WS-SEL-ID-NBR (SEL-IDX) TO RPT-TXL-ID.                    
056800           MOVE WS-DATE-DISPLAY TO RPT-TXL-DATE.                          
056900           MOVE WS-SEL-TYPE-CD (SEL-IDX) TO RPT-TXL-TYPE.                 
057000           MOVE WS-SEL-SYMBOL-ID (SEL-IDX) TO RPT-TXL-SYMBOL.             
057100           MOVE WS-SEL-QUANTITY-AT (SEL-IDX) TO RPT-TXL-QTY.              
057200           MOVE WS-SEL-PRICE-AT (SEL-IDX) TO RPT-TXL-PRICE.               
057300           MOVE WS-SEL-AMOUNT-AT (SEL-IDX) TO RPT-TXL-AMOUNT.             
057400           MOVE WS-SEL-OPTION-CD (SEL-IDX) TO                             
057500              RPT-TXL-OPT-FLAG.                                           
057600           MOVE WS-SEL-OPT-ACTN-CD (SEL-IDX) TO RPT-TXL-ACTION.           
057700           WRITE RPT-PRINT-LINE FROM RPT-TXL-LINE.                        
057800       4100-EXIT.                                                         
057900           EXIT.                                                          
058000       4150-FORMAT-DATE.                                                  
058100           STRING WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-"                
058200              WS-DATE-DD DELIMITED BY SIZE INTO WS-DATE-DISPLAY.          
058300       4150-EXIT.                                                         
058400           EXIT.                                                          
058500       4900-PRINT-FOOTER.                                                 
058600           MOVE WS-SEL-COUNT TO WS-FOOT-COUNT.                            
058700           MOVE WS-REQUEST-PAGE TO WS-FOOT-PAGE.                          
058800           MOVE WS-TOTAL-PAGES TO WS-FOOT-PAGES.                          
058900           WRITE RPT-PRINT-LINE FROM WS-FOOTER-LINE.                      
059000       4900-EXIT.                                                         
059100           EXIT.                                                          
